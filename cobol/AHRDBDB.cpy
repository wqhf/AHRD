000100******************************************************************
000110*    COPYBOOK    AHRDBDB                                        *
000120*    THE SORTED, DISTINCT LIST OF BLAST-DATABASE NAMES FOR THIS *
000130*    RUN.  LOADED ONCE AT JOB START FROM THE RUN-CONTROL FILE   *
000140*    (SEE AHRDCTL) AND HELD IN DATABASE-NAME ORDER THROUGHOUT   *
000150*    THE RUN.  PARMOPT AND EVALOUT BOTH WALK THIS SAME TABLE SO *
000160*    THAT "DATABASE N" MEANS THE SAME DATABASE EVERYWHERE IN A  *
000170*    GIVEN RUN.  FASTAOUT DOES NOT COPY THIS TABLE - ITS HIT    *
000172*    LINES ECHO THE PER-HIT DOMAIN WEIGHTS ALREADY CARRIED ON   *
000174*    THE PROTEIN RECORD, SO NO SEPARATE DATABASE LIST IS NEEDED.*
000180*                                                                *
000190*    MAINTENANCE                                                *
000200*    09/02/97 RTW  ORIGINAL LAYOUT                               *
000210******************************************************************
000220 01  AHRD-BLASTDB-TABLE.
000230     05  BDB-DATABASE-COUNT          PIC 9(2) COMP.
000240     05  BDB-DATABASE-ENTRY OCCURS 5 TIMES
000250                 INDEXED BY BDB-IDX.
000260         10  BDB-DATABASE-NAME          PIC X(30).
000270     05  FILLER                      PIC X(10).
