000100******************************************************************
000110*    COPYBOOK    AHRDPROT                                       *
000120*    ONE SCORED PROTEIN ANNOTATION RECORD, AS PASSED DOWN FROM  *
000130*    THE UPSTREAM ANNOTATION-SCORING STEP.  USED AS THE FD      *
000140*    RECORD FOR THE PROTEIN-FILE (EVALOUT, FASTAOUT) AND AS THE *
000150*    WORKING COPY IN BOTH REPORT WRITERS.  ONE RECORD PER       *
000160*    PROTEIN, NO KEY, READ SEQUENTIAL, STORED ORDER PRESERVED.  *
000170*                                                                *
000180*    MAINTENANCE                                                *
000190*    06/14/94 RTW  ORIGINAL LAYOUT FOR EVALUATOR PROJECT        *
000200*    03/02/96 RTW  ADDED COMPETITOR-ANNOTATION TABLE            *
000210*    11/19/98 LMK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD   *
000220*    07/08/01 DCS  ADDED REFERENCE-GO-ANNOTATION GROUP (TKT4471)*
000230*    04/22/03 DCS  ADDED TOKEN-SCORE-ENTRY TABLE  (TKT5005)     *
000240*    08/14/06 LMK  ADDED BBH-DOMAIN-WEIGHTS FOR FASTA DUMP      *
000250******************************************************************
000260 01  AHRD-PROTEIN-REC.
000270     05  PROT-ACCESSION              PIC X(40).
000280     05  PROT-DESCRIPTION            PIC X(200).
000290     05  PROT-SEQUENCE               PIC X(2000).
000300     05  PROT-DOMAIN-WEIGHTS         PIC X(500).
000310     05  PROT-VECTOR-SPACE-MODEL     PIC X(500).
000320     05  PROT-EVAL-SCORE             PIC S9(3)V9(4).
000330     05  PROT-EVAL-SCORE-PRESENT     PIC X(1).
000340         88  PROT-EVAL-SCORE-IS-SET      VALUE "Y".
000350         88  PROT-EVAL-SCORE-NOT-SET     VALUE "N".
000360     05  PROT-TPR                    PIC S9(3)V9(4).
000370     05  PROT-FPR                    PIC S9(3)V9(4).
000380     05  PROT-HRD-LENGTH             PIC 9(5).
000390     05  PROT-REF-DESCRIPTION        PIC X(200).
000400     05  PROT-REF-LENGTH             PIC 9(5).
000410     05  PROT-DIFF-BEST-COMPETITOR   PIC S9(3)V9(4).
000420     05  PROT-SUM-TOKEN-SCORES       PIC S9(5)V9(4).
000430     05  PROT-TOKEN-HIGH-SCORE       PIC S9(5)V9(4).
000440     05  PROT-CORRECTION-FACTOR      PIC S9(3)V9(4).
000450     05  PROT-LEXICAL-SCORE          PIC S9(3)V9(4).
000460     05  PROT-REL-BIT-SCORE          PIC S9(3)V9(4).
000470     05  PROT-HIGHEST-POSS-EVAL-SCORE PIC S9(3)V9(4).
000480     05  FILLER                      PIC X(10).
000490*--------------------------------------------------------------*
000500*    COMPETITOR-ANNOTATION TABLE - ONE ROW PER CONFIGURED      *
000510*    COMPETITOR PROGRAM, KEYED BY COMP-NAME (SPACES = UNUSED   *
000520*    ROW).  PROT-COMP-COUNT TELLS HOW MANY ROWS ARE IN USE.    *
000530*--------------------------------------------------------------*
000540     05  PROT-COMP-COUNT             PIC 9(2) COMP.
000550     05  PROT-COMPETITOR-TABLE OCCURS 5 TIMES
000560                 INDEXED BY PROT-COMP-IDX.
000570         10  COMP-NAME                  PIC X(30).
000580         10  COMP-DESCRIPTION           PIC X(200).
000590         10  COMP-TOKEN-COUNT           PIC 9(5).
000600         10  COMP-EVAL-SCORE            PIC S9(3)V9(4).
000610         10  COMP-ANNOTATIONS           PIC X(500).
000620         10  COMP-SIMPLE-F-SCORE        PIC S9(1)V9(4).
000630         10  COMP-ANCESTRY-F-SCORE      PIC S9(1)V9(4).
000640         10  COMP-SEMSIM-F-SCORE        PIC S9(1)V9(4).
000650         10  FILLER                     PIC X(05).
000660*--------------------------------------------------------------*
000670*    BEST-BLAST-HIT TABLE - ONE ROW PER CONFIGURED BLAST-DB,   *
000680*    SAME DATABASE ORDER AS THE AHRDBDB DATABASE TABLE.  A ROW *
000690*    WITH BBH-BLAST-DB = SPACES MEANS NO HIT WAS FOUND IN THAT *
000700*    DATABASE FOR THIS PROTEIN.                                *
000710*--------------------------------------------------------------*
000720     05  PROT-BBH-COUNT              PIC 9(2) COMP.
000730     05  PROT-BEST-HIT-TABLE OCCURS 5 TIMES
000740                 INDEXED BY PROT-BBH-IDX.
000750         10  BBH-BLAST-DB               PIC X(30).
000760         10  BBH-ACCESSION               PIC X(40).
000770         10  BBH-DESCRIPTION             PIC X(200).
000780         10  BBH-TOKEN-COUNT             PIC 9(5).
000790         10  BBH-EVAL-SCORE              PIC S9(3)V9(4).
000800         10  BBH-ANNOTATIONS             PIC X(500).
000810         10  BBH-SIMPLE-F-SCORE          PIC S9(1)V9(4).
000820         10  BBH-ANCESTRY-F-SCORE        PIC S9(1)V9(4).
000830         10  BBH-SEMSIM-F-SCORE          PIC S9(1)V9(4).
000840         10  BBH-DOMAIN-WEIGHTS          PIC X(500).
000850         10  FILLER                      PIC X(05).
000860*--------------------------------------------------------------*
000870*    REFERENCE-GO-ANNOTATION - AT MOST ONE PER PROTEIN, THE    *
000880*    GOLD-STANDARD GENE-ONTOLOGY TERM SET.  REFGO-PRESENT-SW   *
000890*    IS "N" WHEN THE RUN HAS NO REFERENCE GO ANNOTATIONS.      *
000900*--------------------------------------------------------------*
000910     05  REFGO-PRESENT-SW            PIC X(1).
000920         88  REFGO-IS-PRESENT            VALUE "Y".
000930         88  REFGO-NOT-PRESENT           VALUE "N".
000940     05  REFGO-TERMS                 PIC X(500).
000950     05  REFGO-SIMPLE-F-SCORE        PIC S9(1)V9(4).
000960     05  REFGO-ANCESTRY-F-SCORE      PIC S9(1)V9(4).
000970     05  REFGO-SEMSIM-F-SCORE        PIC S9(1)V9(4).
000980     05  FILLER                      PIC X(10).
000990*--------------------------------------------------------------*
001000*    TOKEN-SCORE-ENTRY TABLE - THE EVALUATION-TOKEN-SET OF THE *
001010*    HIGHEST-SCORING BLAST HIT, IN THE ORDER THE SCORING STEP  *
001020*    BUILT THE MAP.  TOK-TEXT = SPACES MEANS AN UNUSED ROW.    *
001030*--------------------------------------------------------------*
001040     05  PROT-TOK-COUNT              PIC 9(2) COMP.
001050     05  PROT-TOKEN-SCORE-TABLE OCCURS 20 TIMES
001060                 INDEXED BY PROT-TOK-IDX.
001070         10  TOK-TEXT                   PIC X(40).
001080         10  TOK-SCORE                  PIC S9(5)V9(4).
001090     05  FILLER                      PIC X(20).
