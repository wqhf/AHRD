000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  FASTAOUT.
000120 AUTHOR. R. T. WEISS.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 08/22/94.
000150 DATE-COMPILED. 08/22/94.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM DUMPS A COLLECTION OF SCORED PROTEIN
000220*          ANNOTATION RECORDS, PRODUCED BY THE UPSTREAM SCORING
000230*          STEP, OUT TO A FASTA-STYLE FLAT FILE.  FOR EACH
000240*          PROTEIN, IN THE SAME ORDER THE RECORDS ARE READ, FOUR
000250*          FIXED LINES ARE WRITTEN (DESCRIPTION, SEQUENCE,
000260*          DOMAIN-WEIGHTS, VECTOR-SPACE-MODEL) FOLLOWED BY ONE
000270*          DOMAIN-WEIGHTS LINE FOR EACH BEST BLAST HIT ALREADY
000280*          RECORDED AGAINST THAT PROTEIN.
000290*
000300*          THIS IS A STRAIGHT DUMP - NO SCORE IS EVALUATED, NO
000310*          FIELD IS EDITED OR VALIDATED, AND NO RUN-CONTROL CARD
000320*          IS CONSULTED.  WHATEVER IS ON THE INCOMING RECORD IS
000330*          COPIED TO THE OUTPUT FILE VERBATIM.
000340*
000350******************************************************************
000360
000370         INPUT FILE              -   DDS0001.PROTEIN
000380
000390         OUTPUT FILE PRODUCED    -   DDS0001.FASTADMP
000400
000410         DUMP FILE               -   SYSOUT
000420
000430******************************************************************
000440*    CHANGE LOG
000450*    08/22/94 RTW  ORIGINAL LAYOUT - HEADER/SEQUENCE/DOMAIN-WT/
000460*    08/22/94 RTW  VSM LINES ONLY, NO BEST-HIT LINES YET
000470*    11/19/98 LMK  Y2K REVIEW - NO DATE FIELDS ON THIS REPORT
000480*    08/14/06 LMK  ADDED PER-BLAST-HIT DOMAIN-WEIGHT LINES,
000490*    08/14/06 LMK  ONE PER ROW OF THE BEST-HIT TABLE   (TKT6108)
000500*    02/03/09 DCS  READ-ERROR CHECK ADDED TO 900-READ-PROTEIN
000510*    02/03/09 DCS                                      (RQ268)
000515*    09/30/09 LMK  CLEANED UP STRAY REMARK ON 1 PARAGRAPH  (N/C)
000520******************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-390.
000570 OBJECT-COMPUTER. IBM-390.
000580 SPECIAL-NAMES.
000590     UPSI-0 IS DEBUG-TRACE-SW
000600         ON STATUS IS DEBUG-TRACE-ON
000610         OFF STATUS IS DEBUG-TRACE-OFF.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT SYSOUT
000650     ASSIGN TO UT-S-SYSOUT
000660       ORGANIZATION IS SEQUENTIAL.
000670
000680     SELECT PROTFILE
000690     ASSIGN TO UT-S-PROTEIN
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS OFCODE.
000720
000730     SELECT FASTADMP
000740     ASSIGN TO UT-S-FASTADMP
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS OFCODE.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  SYSOUT
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 130 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS SYSOUT-REC.
000860 01  SYSOUT-REC  PIC X(130).
000870
000880****** ONE SCORED PROTEIN RECORD PER ROW, PRODUCED BY THE
000890****** UPSTREAM ANNOTATION-SCORING STEP.  NO KEY, READ ONCE,
000900****** STORED ORDER PRESERVED - SEE COPYBOOK AHRDPROT.  SAME
000910****** FILE EVALOUT READS.
000920 FD  PROTFILE
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 15387 CHARACTERS
000960     BLOCK CONTAINS 0 RECORDS
000970     DATA RECORD IS PROTFILE-REC.
000980 01  PROTFILE-REC                PIC X(15387).
000990
001000****** THE FASTA DUMP.  FOUR FIXED LINES PER PROTEIN PLUS ONE
001010****** DOMAIN-WEIGHT LINE PER RECORDED BEST BLAST HIT.  LONGEST
001020****** LINE ON THE FILE IS THE 2000-BYTE SEQUENCE LINE, SO THE
001030****** BUFFER IS CARRIED AT THAT WIDTH AND TRAILING-SPACE
001040****** PADDED, THE SAME WAY EVALRPT CARRIES ITS ROWS.
001050 FD  FASTADMP
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 2000 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS FASTADMP-REC.
001110 01  FASTADMP-REC                PIC X(2000).
001120
001130 WORKING-STORAGE SECTION.
001140 01  FILE-STATUS-CODES.
001150     05  OFCODE                  PIC X(02).
001160         88  CODE-OK                 VALUE "00".
001170         88  CODE-EOF                 VALUE "10".
001180
001190 01  WS-TRACE-FIELDS.
001200     05  PARA-NAME               PIC X(30).
001210     05  FILLER                  PIC X(10).
001220
001230 01  FLAGS-AND-SWITCHES.
001240     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
001250         88  NO-MORE-DATA            VALUE "N".
001260     05  FILLER                  PIC X(04).
001270
001280*--------------------------------------------------------------*
001290*    LINE-ASSEMBLY WORK AREA.  EVERY LINE WRITTEN TO FASTADMP   *
001300*    PASSES THROUGH HERE FIRST.  WS-ROW-LINE-R IS THE DEBUG-    *
001310*    TRACE PREVIEW (FIRST 80 BYTES ONLY, SAME HABIT EVALOUT     *
001320*    USES).  WS-ROW-MARKER-R SPLITS OFF JUST THE LEADING BYTE   *
001330*    SO THE ">" FASTA MARKER CAN BE SET WITHOUT A STRING OF     *
001340*    ITS OWN ON THE DESCRIPTION LINE.                           *
001350*--------------------------------------------------------------*
001360 01  WS-ROW-LINE                 PIC X(2000).
001370 01  WS-ROW-LINE-R REDEFINES WS-ROW-LINE.
001380     05  WS-ROW-PREVIEW              PIC X(80).
001390     05  FILLER                      PIC X(1920).
001400 01  WS-ROW-MARKER-R REDEFINES WS-ROW-LINE.
001410     05  WS-ROW-MARKER               PIC X(01).
001420     05  FILLER                      PIC X(1999).
001430 77  WS-ROW-PTR              PIC S9(04) COMP.
001460
001470*--------------------------------------------------------------*
001480*    CURRENT RUN-DATE, BROKEN OUT FOR THE START/END-OF-JOB      *
001490*    CONSOLE MESSAGES AT HOUSEKEEPING AND CLEANUP TIME.         *
001500*--------------------------------------------------------------*
001510 01  WS-CURRENT-DATE             PIC 9(06).
001520 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
001530     05  WS-CUR-YY                   PIC 9(02).
001540     05  WS-CUR-MM                   PIC 9(02).
001550     05  WS-CUR-DD                   PIC 9(02).
001560
001570 01  WS-LOOP-WORK-AREA.
001580     05  WS-BBH-SUB              PIC 9(02) COMP.
001590     05  FILLER                  PIC X(04).
001600
001610 01  COUNTERS-AND-ACCUMULATORS.
001620     05  RECORDS-READ            PIC 9(07) COMP.
001630     05  RECORDS-WRITTEN         PIC 9(07) COMP.
001640     05  FILLER                  PIC X(04).
001650
001660 COPY AHRDPROT.
001670 COPY ABENDREC.
001680
001690 PROCEDURE DIVISION.
001700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001710     PERFORM 100-MAINLINE THRU 100-EXIT
001720             UNTIL NO-MORE-DATA.
001730     PERFORM 999-CLEANUP THRU 999-EXIT.
001740     MOVE +0 TO RETURN-CODE.
001750     GOBACK.
001760
001770 000-HOUSEKEEPING.
001780     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001790     ACCEPT WS-CURRENT-DATE FROM DATE.
001800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001810     PERFORM 900-READ-PROTEIN THRU 900-EXIT.
001820 000-EXIT.
001830     EXIT.
001840
001850 100-MAINLINE.
001860     MOVE "100-MAINLINE" TO PARA-NAME.
001870     PERFORM 200-WRITE-HEADER-LINE THRU 200-EXIT.
001880     PERFORM 210-WRITE-SEQUENCE-LINE THRU 210-EXIT.
001890     PERFORM 220-WRITE-DOMWT-LINE THRU 220-EXIT.
001900     PERFORM 230-WRITE-VSM-LINE THRU 230-EXIT.
001910     PERFORM 240-WRITE-HIT-LINES THRU 240-EXIT
001920             VARYING WS-BBH-SUB FROM 1 BY 1
001930             UNTIL WS-BBH-SUB GREATER THAN PROT-BBH-COUNT.
001940     PERFORM 900-READ-PROTEIN THRU 900-EXIT.
001950 100-EXIT.
001960     EXIT.
001970
001980*--------------------------------------------------------------*
001990*    FOUR FIXED LINES PER PROTEIN.  NO TEST OF ANY KIND ON THE *
002000*    DATA - WHATEVER THE UPSTREAM SCORING STEP LEFT ON THE     *
002010*    RECORD GOES OUT VERBATIM.                                 *
002020*--------------------------------------------------------------*
002030 200-WRITE-HEADER-LINE.
002040     MOVE "200-WRITE-HEADER-LINE" TO PARA-NAME.
002050     MOVE SPACES TO WS-ROW-LINE.
002060     MOVE ">" TO WS-ROW-MARKER.
002070     MOVE 2 TO WS-ROW-PTR.
002080     STRING PROT-DESCRIPTION DELIMITED BY SIZE
002090         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
002100     WRITE FASTADMP-REC FROM WS-ROW-LINE.
002110     ADD +1 TO RECORDS-WRITTEN.
002120 200-EXIT.
002130     EXIT.
002140
002150 210-WRITE-SEQUENCE-LINE.
002160     MOVE "210-WRITE-SEQUENCE-LINE" TO PARA-NAME.
002170     MOVE SPACES TO WS-ROW-LINE.
002180     MOVE PROT-SEQUENCE TO WS-ROW-LINE.
002190     WRITE FASTADMP-REC FROM WS-ROW-LINE.
002200     ADD +1 TO RECORDS-WRITTEN.
002210 210-EXIT.
002220     EXIT.
002230
002240 220-WRITE-DOMWT-LINE.
002250     MOVE "220-WRITE-DOMWT-LINE" TO PARA-NAME.
002260     MOVE SPACES TO WS-ROW-LINE.
002270     MOVE PROT-DOMAIN-WEIGHTS TO WS-ROW-LINE.
002280     WRITE FASTADMP-REC FROM WS-ROW-LINE.
002290     ADD +1 TO RECORDS-WRITTEN.
002300 220-EXIT.
002310     EXIT.
002320
002330 230-WRITE-VSM-LINE.
002340     MOVE "230-WRITE-VSM-LINE" TO PARA-NAME.
002350     MOVE SPACES TO WS-ROW-LINE.
002360     MOVE PROT-VECTOR-SPACE-MODEL TO WS-ROW-LINE.
002370     WRITE FASTADMP-REC FROM WS-ROW-LINE.
002380     ADD +1 TO RECORDS-WRITTEN.
002390 230-EXIT.
002400     EXIT.
002410
002420*--------------------------------------------------------------*
002430*    ONE LINE PER ROW OF THE PROTEIN'S OWN BEST-HIT TABLE, IN   *
002440*    STORED ORDER - SAME DATABASE ORDER THE UPSTREAM SCORING    *
002450*    STEP BUILT THE TABLE IN.  PROT-BBH-COUNT IS HOW MANY ROWS  *
002460*    ARE ACTUALLY IN USE, SO THE LOOP NEVER TOUCHES AN UNUSED   *
002470*    SLOT.                                                      *
002480*--------------------------------------------------------------*
002490 240-WRITE-HIT-LINES.
002500     MOVE SPACES TO WS-ROW-LINE.
002510     MOVE BBH-DOMAIN-WEIGHTS(WS-BBH-SUB) TO WS-ROW-LINE.
002520     WRITE FASTADMP-REC FROM WS-ROW-LINE.
002530     ADD +1 TO RECORDS-WRITTEN.
002540 240-EXIT.
002550     EXIT.
002560
002570 800-OPEN-FILES.
002580     MOVE "800-OPEN-FILES" TO PARA-NAME.
002590     OPEN OUTPUT SYSOUT.
002600     OPEN INPUT PROTFILE.
002610     OPEN OUTPUT FASTADMP.
002620 800-EXIT.
002630     EXIT.
002640
002650 850-CLOSE-FILES.
002660     MOVE "850-CLOSE-FILES" TO PARA-NAME.
002670     CLOSE SYSOUT.
002680     CLOSE PROTFILE.
002690     CLOSE FASTADMP.
002700 850-EXIT.
002710     EXIT.
002720
002730 900-READ-PROTEIN.
002740     MOVE "900-READ-PROTEIN" TO PARA-NAME.
002750     READ PROTFILE INTO AHRD-PROTEIN-REC
002760         AT END
002770             MOVE "N" TO MORE-DATA-SW
002780             GO TO 900-EXIT
002790     END-READ.
002800     IF NOT CODE-OK
002810         MOVE "** PROTEIN FILE READ ERROR" TO ABEND-REASON
002820         GO TO 1000-ABEND-RTN.
002830     ADD +1 TO RECORDS-READ.
002840 900-EXIT.
002850     EXIT.
002860
002870 999-CLEANUP.
002880     MOVE "999-CLEANUP" TO PARA-NAME.
002890     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002900     DISPLAY "FASTAOUT - RECORDS READ    = " RECORDS-READ.
002910     DISPLAY "FASTAOUT - RECORDS WRITTEN = " RECORDS-WRITTEN.
002920     DISPLAY "******** NORMAL END OF JOB FASTAOUT ********".
002930 999-EXIT.
002940     EXIT.
002950
002960 1000-ABEND-RTN.
002970     MOVE ABEND-REASON TO SYSOUT-REC.
002980     WRITE SYSOUT-REC.
002990     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003000     DISPLAY "*** ABNORMAL END OF JOB - FASTAOUT ***" UPON
003010         CONSOLE.
003020     DIVIDE ZERO-VAL INTO ONE-VAL.
