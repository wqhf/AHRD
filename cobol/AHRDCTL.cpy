000100******************************************************************
000110*    COPYBOOK    AHRDCTL                                        *
000120*    RUN-MODE CONTROL RECORD FOR THE EVALUATOR/FASTA REPORT     *
000130*    WRITERS.  READ ONCE FROM THE RUN-CONTROL CARD FILE AT JOB  *
000140*    START.  THESE SWITCHES STAND IN FOR WHAT USED TO BE A     *
000150*    HANDFUL OF PARM-CARD VALUES ON THE OLD SCORING JCL -       *
000160*    DO NOT ADD A DB2 LOOKUP HERE, THIS RECORD IS THE WHOLE     *
000170*    CONFIGURATION FOR THE RUN.                                 *
000180*                                                                *
000190*    MAINTENANCE                                                *
000200*    09/02/97 RTW  ORIGINAL LAYOUT                               *
000210*    05/30/02 DCS  ADDED GO-ANNOTATION SWITCHES      (TKT4471)  *
000220******************************************************************
000230 01  AHRD-RUN-CONTROL.
000240     05  CTL-TRAINING-MODE-SW        PIC X(1).
000250         88  TRAINING-MODE-ON            VALUE "Y".
000260         88  TRAINING-MODE-OFF           VALUE "N".
000270     05  CTL-WRITE-BEST-HIT-COLS-SW  PIC X(1).
000280         88  WRITE-BEST-HIT-COLS         VALUE "Y".
000290     05  CTL-WRITE-TOKEN-SET-COL-SW  PIC X(1).
000300         88  WRITE-TOKEN-SET-COL         VALUE "Y".
000310     05  CTL-WRITE-DESC-SCORE-COLS-SW PIC X(1).
000320         88  WRITE-DESC-SCORE-COLS       VALUE "Y".
000330     05  CTL-WRITE-HRD-SCORES-SW     PIC X(1).
000340         88  WRITE-HRD-SCORES-FILE       VALUE "Y".
000350     05  CTL-WRITE-HIGHEST-POSS-SW   PIC X(1).
000360         88  WRITE-HIGHEST-POSS-COL      VALUE "Y".
000370     05  CTL-HAS-GO-ANNOT-SW         PIC X(1).
000380         88  HAS-GO-ANNOTATIONS          VALUE "Y".
000390     05  CTL-HAS-REF-GO-ANNOT-SW     PIC X(1).
000400         88  HAS-REF-GO-ANNOTATIONS      VALUE "Y".
000410     05  CTL-CALC-SIMPLE-GOF1-SW     PIC X(1).
000420         88  CALC-SIMPLE-GOF1            VALUE "Y".
000430     05  CTL-CALC-ANCESTRY-GOF1-SW   PIC X(1).
000440         88  CALC-ANCESTRY-GOF1          VALUE "Y".
000450     05  CTL-CALC-SEMSIM-GOF1-SW     PIC X(1).
000460         88  CALC-SEMSIM-GOF1            VALUE "Y".
000470     05  FILLER                      PIC X(10).
000480*--------------------------------------------------------------*
000490*    CONFIGURED COMPETITOR PROGRAMS, IN THE ORDER THEIR COLUMN *
000500*    GROUPS ARE TO APPEAR ON THE EVALUATOR REPORT.              *
000510*--------------------------------------------------------------*
000520     05  CTL-COMPETITOR-COUNT        PIC 9(2) COMP.
000530     05  CTL-COMPETITOR-ENTRY OCCURS 5 TIMES
000540                 INDEXED BY CTL-COMP-IDX.
000550         10  CTL-COMPETITOR-NAME        PIC X(30).
000560     05  FILLER                      PIC X(10).
