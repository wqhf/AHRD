000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  EVALOUT.
000120 AUTHOR. T. G. DORSEY.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 03/14/96.
000150 DATE-COMPILED. 03/14/96.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM BUILDS THE "EVALUATOR" TAB-SEPARATED
000220*          SCORING REPORT FOR A COLLECTION OF SCORED PROTEIN
000230*          ANNOTATION RECORDS PRODUCED BY THE UPSTREAM SCORING
000240*          STEP.  ONE HEADER BLOCK IS WRITTEN, THEN ONE DETAIL
000250*          ROW PER PROTEIN, IN THE SAME ORDER THE RECORDS ARE
000260*          READ.  NO TOTALS OR CONTROL BREAKS ARE PRODUCED - THE
000270*          PER-ROW SCORES ARE THE ONLY "TOTALS" THIS REPORT HAS.
000280*
000290*          WHICH OPTIONAL COLUMN GROUPS APPEAR IS DRIVEN BY THE
000300*          RUN-CONTROL CARD (SEE COPYBOOK AHRDCTL), READ ONCE AT
000310*          HOUSEKEEPING TIME.  THE SAME SWITCHES GATE THE HEADER
000320*          AND EVERY DETAIL ROW SO THE COLUMN COUNT NEVER SHIFTS
000330*          PARTWAY THROUGH THE REPORT.
000340*
000350******************************************************************
000360
000370         INPUT FILE              -   DDS0001.PROTEIN
000380
000390         CONTROL CARD FILE       -   DDS0001.AHRDCTL
000400
000410         DATABASE LIST FILE      -   DDS0001.AHRDBDB
000420
000430         OUTPUT FILE PRODUCED    -   DDS0001.EVALRPT
000440
000450         OPTIONAL SCORES FILE    -   DDS0001.HRDSCOR
000460
000470         DUMP FILE               -   SYSOUT
000480
000490******************************************************************
000500*    CHANGE LOG
000510*    03/14/96 TGD  ORIGINAL LAYOUT - TRAINER COLUMNS ONLY
000520*    09/02/97 RTW  ADDED BEST-BLAST-HIT COLUMN GROUP
000530*    11/19/98 LMK  Y2K REVIEW - NO DATE FIELDS ON THIS REPORT
000540*    07/08/01 DCS  ADDED REFERENCE-GO-ANNOTATION COLUMNS (TKT4471)
000550*    04/22/03 DCS  ADDED TOKEN-SET AND DESC-SCORE COLUMN GROUPS
000560*    04/22/03 DCS                                     (TKT5005)
000570*    08/14/06 LMK  ADDED PER-COMPETITOR COLUMN GROUPS   (RQ212)
000575*    08/14/08 DCS  400-WRITE-HRD-SCORES NOW RE-FORMATS THE EVAL
000576*    08/14/08 DCS  SCORE ITSELF INSTEAD OF READING THE LAST
000577*    08/14/08 DCS  COLUMN GROUP'S LEFTOVER BUFFER     (TKT5890)
000578*    09/30/08 LMK  CLEANED UP STRAY REMARKS ON 2 PARAGRAPHS (N/C)
000580******************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-390.
000630 OBJECT-COMPUTER. IBM-390.
000640 SPECIAL-NAMES.
000650     UPSI-0 IS DEBUG-TRACE-SW
000660         ON STATUS IS DEBUG-TRACE-ON
000670         OFF STATUS IS DEBUG-TRACE-OFF.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT SYSOUT
000710     ASSIGN TO UT-S-SYSOUT
000720       ORGANIZATION IS SEQUENTIAL.
000730
000740     SELECT PROTFILE
000750     ASSIGN TO UT-S-PROTEIN
000760       ACCESS MODE IS SEQUENTIAL
000770       FILE STATUS IS OFCODE.
000780
000790     SELECT CTLCARD
000800     ASSIGN TO UT-S-CTLCARD
000810       ACCESS MODE IS SEQUENTIAL
000820       FILE STATUS IS OFCODE.
000830
000840     SELECT BDBLIST
000850     ASSIGN TO UT-S-BDBLIST
000860       ACCESS MODE IS SEQUENTIAL
000870       FILE STATUS IS OFCODE.
000880
000890     SELECT EVALRPT
000900     ASSIGN TO UT-S-EVALRPT
000910       ACCESS MODE IS SEQUENTIAL
000920       FILE STATUS IS OFCODE.
000930
000940     SELECT HRDSCOR
000950     ASSIGN TO UT-S-HRDSCOR
000960       ACCESS MODE IS SEQUENTIAL
000970       FILE STATUS IS OFCODE.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  SYSOUT
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 130 CHARACTERS
001050     BLOCK CONTAINS 0 RECORDS
001060     DATA RECORD IS SYSOUT-REC.
001070 01  SYSOUT-REC  PIC X(130).
001080
001090****** ONE SCORED PROTEIN RECORD PER ROW, PRODUCED BY THE
001100****** UPSTREAM ANNOTATION-SCORING STEP.  NO KEY, READ ONCE,
001110****** STORED ORDER PRESERVED - SEE COPYBOOK AHRDPROT.
001120 FD  PROTFILE
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 15387 CHARACTERS
001160     BLOCK CONTAINS 0 RECORDS
001170     DATA RECORD IS PROTFILE-REC.
001180 01  PROTFILE-REC                PIC X(15387).
001190
001200****** RUN-MODE CONTROL CARD, ONE RECORD, READ ONCE AT
001210****** HOUSEKEEPING TIME - SEE COPYBOOK AHRDCTL.
001220 FD  CTLCARD
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 183 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS CTLCARD-REC.
001280 01  CTLCARD-REC                 PIC X(183).
001290
001300****** SORTED, DISTINCT BLAST-DATABASE NAME LIST, ONE RECORD,
001310****** READ ONCE - SEE COPYBOOK AHRDBDB.
001320 FD  BDBLIST
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE STANDARD
001350     RECORD CONTAINS 162 CHARACTERS
001360     BLOCK CONTAINS 0 RECORDS
001370     DATA RECORD IS BDBLIST-REC.
001380 01  BDBLIST-REC                 PIC X(162).
001390
001400****** THE EVALUATOR TSV REPORT.  ONE TITLE/HEADER BLOCK THEN
001410****** ONE ROW PER PROTEIN.  LINE LENGTH VARIES WITH HOW MANY
001420****** OPTIONAL COLUMN GROUPS ARE TURNED ON - CARRIED IN A
001430****** GENEROUS FLAT BUFFER, TRAILING SPACES AND ALL, THE SAME
001440****** SAME WAY THIS SHOP CARRIES ANY VARIABLE-LENGTH REPORT LINE.
001450 FD  EVALRPT
001460     RECORDING MODE IS F
001470     LABEL RECORDS ARE STANDARD
001480     RECORD CONTAINS 9000 CHARACTERS
001490     BLOCK CONTAINS 0 RECORDS
001500     DATA RECORD IS EVALRPT-REC.
001510 01  EVALRPT-REC                 PIC X(9000).
001520
001530****** OPTIONAL SECOND REPORT - ONE LINE PER PROTEIN, WRITTEN
001540****** ONLY WHEN CTL-WRITE-HRD-SCORES-SW IS "Y".  OPENED AND
001550****** CLOSED UNCONDITIONALLY, MATCHING PATERR'S HOUSE HABIT.
001560 FD  HRDSCOR
001570     RECORDING MODE IS F
001580     LABEL RECORDS ARE STANDARD
001590     RECORD CONTAINS 120 CHARACTERS
001600     BLOCK CONTAINS 0 RECORDS
001610     DATA RECORD IS HRDSCOR-REC.
001620 01  HRDSCOR-REC                 PIC X(120).
001630
001640 WORKING-STORAGE SECTION.
001650 01  FILE-STATUS-CODES.
001660     05  OFCODE                  PIC X(02).
001670         88  CODE-OK                 VALUE "00".
001680         88  CODE-EOF                 VALUE "10".
001690
001700 01  WS-TRACE-FIELDS.
001710     05  PARA-NAME               PIC X(30).
001720     05  FILLER                  PIC X(10).
001730
001740 01  FLAGS-AND-SWITCHES.
001750     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
001760         88  NO-MORE-DATA            VALUE "N".
001770     05  WS-HAS-HIGHEST-HIT-SW   PIC X(01) VALUE "N".
001780         88  WS-HAS-HIGHEST-HIT      VALUE "Y".
001790     05  WS-COMP-FOUND-SW        PIC X(01) VALUE "N".
001800         88  WS-COMP-WAS-FOUND       VALUE "Y".
001810     05  WS-GO-COLS-ACTIVE-SW    PIC X(01) VALUE "N".
001820         88  WS-GO-COLS-ACTIVE       VALUE "Y".
001830     05  FILLER                  PIC X(04).
001840
001850*--------------------------------------------------------------*
001860*    ROW-ASSEMBLY WORK AREA.  EVERY HEADER/DETAIL LINE IS BUILT *
001870*    HERE WITH REPEATED STRING STATEMENTS AND WRITTEN WHOLE.    *
001880*    WS-ROW-LINE-R IS CARRIED SO THE DEBUG-TRACE SWITCH CAN     *
001890*    DISPLAY JUST THE FIRST 80 BYTES OF A ROW WITHOUT DUMPING   *
001900*    ALL 9000.                                                  *
001910*--------------------------------------------------------------*
001920 01  WS-ROW-LINE                 PIC X(9000).
001930 01  WS-ROW-LINE-R REDEFINES WS-ROW-LINE.
001940     05  WS-ROW-PREVIEW              PIC X(80).
001950     05  FILLER                      PIC X(8920).
001960 01  WS-ROW-WORK-AREA.
001970     05  WS-ROW-PTR              PIC S9(04) COMP.
001975     05  FILLER                  PIC X(04).
001977 77  WS-TAB                  PIC X(01) VALUE X'09'.
002000
002010*--------------------------------------------------------------*
002020*    SHARED 4-DECIMAL NUMERIC FORMATTER WORK AREA.  EVERY SCORE *
002030*    ON THIS REPORT PASSES THROUGH 950-FORMAT-SCORE BEFORE IT   *
002040*    IS STRUNG INTO THE ROW.  WS-FMT-SCORE-OUT-R IS CARRIED     *
002050*    BECAUSE THIS COMPILER WILL NOT STRING AN EDITED-NUMERIC    *
002060*    FIELD DIRECTLY - IT HAS TO BE VIEWED AS ALPHANUMERIC.      *
002070*--------------------------------------------------------------*
002080 01  WS-FORMAT-WORK-AREA.
002090     05  WS-FMT-SCORE-IN         PIC S9(05)V9(04) COMP-3.
002100     05  WS-FMT-SCORE-OUT        PIC -99999.9999.
002110     05  WS-FMT-SCORE-OUT-R REDEFINES WS-FMT-SCORE-OUT
002120                                 PIC X(11).
002130     05  WS-FMT-COUNT-OUT        PIC 9(05).
002140     05  FILLER                  PIC X(04).
002150
002160 01  WS-LOOP-WORK-AREA.
002170     05  WS-DB-SUB               PIC 9(02) COMP.
002180     05  WS-COMP-SUB             PIC 9(02) COMP.
002190     05  WS-COMP-LOOKUP-SUB      PIC 9(02) COMP.
002200     05  WS-COMP-MATCH-SUB       PIC 9(02) COMP.
002210     05  WS-TOK-SUB              PIC 9(02) COMP.
002220     05  WS-HRD-LEN-DISP         PIC 9(05).
002230     05  FILLER                  PIC X(04).
002240
002250*--------------------------------------------------------------*
002260*    CURRENT RUN-DATE, BROKEN OUT FOR THE START/END-OF-JOB      *
002270*    CONSOLE MESSAGES AT HOUSEKEEPING AND CLEANUP TIME.         *
002280*--------------------------------------------------------------*
002290 01  WS-CURRENT-DATE             PIC 9(06).
002300 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
002310     05  WS-CUR-YY                   PIC 9(02).
002320     05  WS-CUR-MM                   PIC 9(02).
002330     05  WS-CUR-DD                   PIC 9(02).
002340
002350 01  COUNTERS-AND-ACCUMULATORS.
002360     05  RECORDS-READ            PIC 9(07) COMP.
002370     05  RECORDS-WRITTEN         PIC 9(07) COMP.
002380     05  FILLER                  PIC X(04).
002390
002400 COPY AHRDCTL.
002410 COPY AHRDBDB.
002420 COPY AHRDPROT.
002430 COPY ABENDREC.
002440
002450 PROCEDURE DIVISION.
002460     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002470     PERFORM 100-MAINLINE THRU 100-EXIT
002480             UNTIL NO-MORE-DATA.
002490     PERFORM 999-CLEANUP THRU 999-EXIT.
002500     MOVE +0 TO RETURN-CODE.
002510     GOBACK.
002520
002530 000-HOUSEKEEPING.
002540     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002550     ACCEPT WS-CURRENT-DATE FROM DATE.
002560     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002570     READ CTLCARD INTO AHRD-RUN-CONTROL
002580         AT END
002590             MOVE "** MISSING RUN-CONTROL CARD" TO ABEND-REASON
002600             GO TO 1000-ABEND-RTN
002610     END-READ.
002620     READ BDBLIST INTO AHRD-BLASTDB-TABLE
002630         AT END
002640             MOVE "** MISSING DATABASE LIST RECORD" TO
002650                               ABEND-REASON
002660             GO TO 1000-ABEND-RTN
002670     END-READ.
002680     IF HAS-GO-ANNOTATIONS AND HAS-REF-GO-ANNOTATIONS
002690         SET WS-GO-COLS-ACTIVE TO TRUE
002700     ELSE
002710         MOVE "N" TO WS-GO-COLS-ACTIVE-SW.
002720     PERFORM 900-READ-PROTEIN THRU 900-EXIT.
002730     PERFORM 200-BUILD-HEADER THRU 290-EXIT.
002740 000-EXIT.
002750     EXIT.
002760
002770 100-MAINLINE.
002780     MOVE "100-MAINLINE" TO PARA-NAME.
002790     PERFORM 300-BUILD-DETAIL-ROW THRU 390-EXIT.
002800     WRITE EVALRPT-REC FROM WS-ROW-LINE.
002810     ADD +1 TO RECORDS-WRITTEN.
002820     IF WRITE-HRD-SCORES-FILE
002830         PERFORM 400-WRITE-HRD-SCORES THRU 400-EXIT.
002840     PERFORM 900-READ-PROTEIN THRU 900-EXIT.
002850 100-EXIT.
002860     EXIT.
002870
002880*--------------------------------------------------------------*
002890*    HEADER BUILD - ONE PARAGRAPH PER CONDITIONALLY-APPENDED    *
002900*    COLUMN GROUP, IN THE SAME ORDER THE DETAIL-ROW PARAGRAPHS  *
002910*    BUILD THEM, SO HEADER AND ROW NEVER DRIFT APART.           *
002920*--------------------------------------------------------------*
002930 200-BUILD-HEADER.
002940     MOVE "200-BUILD-HEADER" TO PARA-NAME.
002950     MOVE SPACES TO WS-ROW-LINE.
002960     MOVE 1 TO WS-ROW-PTR.
002970     STRING "# AHRD-Version 1.0 (Evaluator)" DELIMITED BY SIZE
002980         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
002990     WRITE EVALRPT-REC FROM WS-ROW-LINE.
003000     MOVE SPACES TO WS-ROW-LINE.
003010     WRITE EVALRPT-REC FROM WS-ROW-LINE.
003020     MOVE SPACES TO WS-ROW-LINE.
003030     MOVE 1 TO WS-ROW-PTR.
003040     STRING "Protein-Accession" DELIMITED BY SIZE
003050            WS-TAB DELIMITED BY SIZE
003060            "Human-Readable-Description" DELIMITED BY SIZE
003070            WS-TAB DELIMITED BY SIZE
003080            "HRD-Length" DELIMITED BY SIZE
003090            WS-TAB DELIMITED BY SIZE
003100            "Reference-Description" DELIMITED BY SIZE
003110            WS-TAB DELIMITED BY SIZE
003120            "Ref-Lenght" DELIMITED BY SIZE
003130            WS-TAB DELIMITED BY SIZE
003140            "Evaluation-Score" DELIMITED BY SIZE
003150            WS-TAB DELIMITED BY SIZE
003160            "Diff-to-bestCompetitor" DELIMITED BY SIZE
003170            WS-TAB DELIMITED BY SIZE
003180            "TPR" DELIMITED BY SIZE
003190            WS-TAB DELIMITED BY SIZE
003200            "FPR" DELIMITED BY SIZE
003210         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
003220     IF WRITE-BEST-HIT-COLS
003230         PERFORM 210-HDR-BEST-HIT THRU 210-EXIT.
003240     IF WRITE-TOKEN-SET-COL
003250         PERFORM 220-HDR-TOKEN-SET THRU 220-EXIT.
003260     IF WRITE-DESC-SCORE-COLS
003270         PERFORM 230-HDR-DESC-SCORE THRU 230-EXIT.
003280     IF CTL-COMPETITOR-COUNT GREATER THAN ZERO
003290         PERFORM 240-HDR-COMPETITORS THRU 240-EXIT
003300                 VARYING WS-COMP-SUB FROM 1 BY 1
003310                 UNTIL WS-COMP-SUB GREATER THAN
003320                       CTL-COMPETITOR-COUNT.
003330     IF WRITE-HIGHEST-POSS-COL
003340         PERFORM 250-HDR-HIGHEST-POSS THRU 250-EXIT.
003350     IF WS-GO-COLS-ACTIVE
003360         PERFORM 260-HDR-REFGO THRU 260-EXIT.
003370     WRITE EVALRPT-REC FROM WS-ROW-LINE.
003380 290-EXIT.
003390     EXIT.
003400
003410 210-HDR-BEST-HIT.
003420     MOVE "210-HDR-BEST-HIT" TO PARA-NAME.
003430     PERFORM 210-ONE-DB-HEADER THRU 210-ONE-DB-EXIT
003440             VARYING WS-DB-SUB FROM 1 BY 1
003450             UNTIL WS-DB-SUB GREATER THAN BDB-DATABASE-COUNT.
003460 210-EXIT.
003470     EXIT.
003480
003490 210-ONE-DB-HEADER.
003500     STRING WS-TAB DELIMITED BY SIZE
003510            "Best-BlastHit-against-'" DELIMITED BY SIZE
003520            BDB-DATABASE-NAME(WS-DB-SUB) DELIMITED BY SPACE
003530            "'" DELIMITED BY SIZE
003540         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
003550     IF TRAINING-MODE-ON
003560         STRING WS-TAB DELIMITED BY SIZE
003570                "Length" DELIMITED BY SIZE
003580                WS-TAB DELIMITED BY SIZE
003590                "Evaluation-Score" DELIMITED BY SIZE
003600             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
003610     IF WS-GO-COLS-ACTIVE
003620         STRING WS-TAB DELIMITED BY SIZE
003630                "Best-BlastHit-Annotations-'" DELIMITED BY
003640                    SIZE
003650                BDB-DATABASE-NAME(WS-DB-SUB) DELIMITED BY
003660                    SPACE
003670                "'" DELIMITED BY SIZE
003680             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
003690         IF CALC-SIMPLE-GOF1
003700             STRING WS-TAB DELIMITED BY SIZE
003710                "Best-BlastHit-Annotations-Simple-F-Score-'"
003720                    DELIMITED BY SIZE
003730                BDB-DATABASE-NAME(WS-DB-SUB) DELIMITED BY
003740                    SPACE
003750                "'" DELIMITED BY SIZE
003760                INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
003770         IF CALC-ANCESTRY-GOF1
003780             STRING WS-TAB DELIMITED BY SIZE
003790              "Best-BlastHit-Annotations-Ancestry-F-Score-'"
003800                    DELIMITED BY SIZE
003810                BDB-DATABASE-NAME(WS-DB-SUB) DELIMITED BY
003820                    SPACE
003830                "'" DELIMITED BY SIZE
003840                INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
003850         IF CALC-SEMSIM-GOF1
003860             STRING WS-TAB DELIMITED BY SIZE
003870               "Best-BlastHit-Annotations-SemSim-F-Score-'"
003880                    DELIMITED BY SIZE
003890                BDB-DATABASE-NAME(WS-DB-SUB) DELIMITED BY
003900                    SPACE
003910                "'" DELIMITED BY SIZE
003920                INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
003930 210-ONE-DB-EXIT.
003940     EXIT.
003950
003960 220-HDR-TOKEN-SET.
003970     MOVE "220-HDR-TOKEN-SET" TO PARA-NAME.
003980     STRING WS-TAB DELIMITED BY SIZE
003990            '"Tokens (tkn->score)"' DELIMITED BY SIZE
004000         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
004010 220-EXIT.
004020     EXIT.
004030
004040 230-HDR-DESC-SCORE.
004050     MOVE "230-HDR-DESC-SCORE" TO PARA-NAME.
004060     STRING WS-TAB DELIMITED BY SIZE
004070            "Sum(Token-Scores)" DELIMITED BY SIZE
004080            WS-TAB DELIMITED BY SIZE
004090            "TokenHighScore" DELIMITED BY SIZE
004100            WS-TAB DELIMITED BY SIZE
004110            "Correction-Factor" DELIMITED BY SIZE
004120            WS-TAB DELIMITED BY SIZE
004130            "Lexical-Score" DELIMITED BY SIZE
004140            WS-TAB DELIMITED BY SIZE
004150            "RelativeBitScore" DELIMITED BY SIZE
004160         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
004170 230-EXIT.
004180     EXIT.
004190
004200 240-HDR-COMPETITORS.
004210     STRING WS-TAB DELIMITED BY SIZE
004220            CTL-COMPETITOR-NAME(WS-COMP-SUB) DELIMITED BY SPACE
004230            "-Description" DELIMITED BY SIZE
004240            WS-TAB DELIMITED BY SIZE
004250            CTL-COMPETITOR-NAME(WS-COMP-SUB) DELIMITED BY SPACE
004260            "-Length" DELIMITED BY SIZE
004270            WS-TAB DELIMITED BY SIZE
004280            CTL-COMPETITOR-NAME(WS-COMP-SUB) DELIMITED BY SPACE
004290            "-Evaluation-Score" DELIMITED BY SIZE
004300         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
004310     IF WS-GO-COLS-ACTIVE
004320         STRING WS-TAB DELIMITED BY SIZE
004330                CTL-COMPETITOR-NAME(WS-COMP-SUB) DELIMITED BY
004340                    SPACE
004350                "-Annotations" DELIMITED BY SIZE
004360             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
004370         IF CALC-SIMPLE-GOF1
004380             STRING WS-TAB DELIMITED BY SIZE
004390                    CTL-COMPETITOR-NAME(WS-COMP-SUB) DELIMITED
004400                        BY SPACE
004410                    "-Annotations-Simple-F-Score" DELIMITED BY
004420                        SIZE
004430                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
004440         IF CALC-ANCESTRY-GOF1
004450             STRING WS-TAB DELIMITED BY SIZE
004460                    CTL-COMPETITOR-NAME(WS-COMP-SUB) DELIMITED
004470                        BY SPACE
004480                    "-Annotations-Ancestry-F-Score" DELIMITED BY
004490                        SIZE
004500                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
004510         IF CALC-SEMSIM-GOF1
004520             STRING WS-TAB DELIMITED BY SIZE
004530                    CTL-COMPETITOR-NAME(WS-COMP-SUB) DELIMITED
004540                        BY SPACE
004550                    "-Annotations-SemSim-F-Score" DELIMITED BY
004560                        SIZE
004570                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
004580 240-EXIT.
004590     EXIT.
004600
004610 250-HDR-HIGHEST-POSS.
004620     MOVE "250-HDR-HIGHEST-POSS" TO PARA-NAME.
004630     STRING WS-TAB DELIMITED BY SIZE
004640            "Highest-Blast-Hit-Evaluation-Score" DELIMITED BY
004650                SIZE
004660         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
004670 250-EXIT.
004680     EXIT.
004690
004700 260-HDR-REFGO.
004710     MOVE "260-HDR-REFGO" TO PARA-NAME.
004720     STRING WS-TAB DELIMITED BY SIZE
004730            "Reference-GO-Annotations" DELIMITED BY SIZE
004740         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
004750     IF CALC-SIMPLE-GOF1
004760         STRING WS-TAB DELIMITED BY SIZE
004770                "AHRD-GO-Annotations-Simple-F-Score" DELIMITED
004780                    BY SIZE
004790             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
004800     IF CALC-ANCESTRY-GOF1
004810         STRING WS-TAB DELIMITED BY SIZE
004820                "AHRD-GO-Annotations-Ancestry-F-Score" DELIMITED
004830                    BY SIZE
004840             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
004850     IF CALC-SEMSIM-GOF1
004860         STRING WS-TAB DELIMITED BY SIZE
004870                "AHRD-GO-Annotations-SemSim-F-Score" DELIMITED
004880                    BY SIZE
004890             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
004900 260-EXIT.
004910     EXIT.
004920
004930*--------------------------------------------------------------*
004940*    DETAIL-ROW BUILD - ONE PARAGRAPH PER COLUMN GROUP, SAME    *
004950*    ORDER AND SAME GATING SWITCHES AS THE HEADER PARAGRAPHS    *
004960*    ABOVE, SO THE COLUMN COUNT NEVER DRIFTS.                   *
004970*--------------------------------------------------------------*
004980 300-BUILD-DETAIL-ROW.
004990     MOVE "300-BUILD-DETAIL-ROW" TO PARA-NAME.
005000     MOVE SPACES TO WS-ROW-LINE.
005010     MOVE 1 TO WS-ROW-PTR.
005020     STRING PROT-ACCESSION DELIMITED BY SIZE
005030            WS-TAB DELIMITED BY SIZE
005040            PROT-DESCRIPTION DELIMITED BY SIZE
005050         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
005060     IF PROT-EVAL-SCORE-NOT-SET
005070         PERFORM 310-MISSING-EVAL-SCORE THRU 310-EXIT
005080     ELSE
005090         PERFORM 320-PRESENT-EVAL-SCORE THRU 320-EXIT.
005100     IF WRITE-BEST-HIT-COLS
005110         PERFORM 330-BEST-HIT-COLS THRU 330-EXIT
005120                 VARYING WS-DB-SUB FROM 1 BY 1
005130                 UNTIL WS-DB-SUB GREATER THAN
005140                       BDB-DATABASE-COUNT.
005150     IF WRITE-TOKEN-SET-COL
005160         PERFORM 350-TOKEN-SET-COL THRU 350-EXIT.
005170     IF WRITE-DESC-SCORE-COLS
005180         PERFORM 345-DESC-SCORE-COLS THRU 345-EXIT.
005190     IF CTL-COMPETITOR-COUNT GREATER THAN ZERO
005200         PERFORM 340-COMPETITOR-COLS THRU 340-EXIT
005210                 VARYING WS-COMP-SUB FROM 1 BY 1
005220                 UNTIL WS-COMP-SUB GREATER THAN
005230                       CTL-COMPETITOR-COUNT.
005240     IF WRITE-HIGHEST-POSS-COL
005250         PERFORM 355-HIGHEST-POSS-COL THRU 355-EXIT.
005260     IF WS-GO-COLS-ACTIVE
005270         PERFORM 360-REFGO-COLS THRU 360-EXIT.
005280 390-EXIT.
005290     EXIT.
005300
005310 310-MISSING-EVAL-SCORE.
005320     MOVE "310-MISSING-EVAL-SCORE" TO PARA-NAME.
005330     STRING WS-TAB DELIMITED BY SIZE
005340            WS-TAB DELIMITED BY SIZE
005350            WS-TAB DELIMITED BY SIZE
005360            WS-TAB DELIMITED BY SIZE
005370            WS-TAB DELIMITED BY SIZE
005380            WS-TAB DELIMITED BY SIZE
005390            WS-TAB DELIMITED BY SIZE
005400         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
005410 310-EXIT.
005420     EXIT.
005430
005440 320-PRESENT-EVAL-SCORE.
005450     MOVE "320-PRESENT-EVAL-SCORE" TO PARA-NAME.
005460     PERFORM 325-HRD-LENGTH THRU 325-EXIT.
005470     STRING WS-TAB DELIMITED BY SIZE
005480            WS-HRD-LEN-DISP DELIMITED BY SIZE
005490            WS-TAB DELIMITED BY SIZE
005500            PROT-REF-DESCRIPTION DELIMITED BY SIZE
005510         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
005520     MOVE PROT-REF-LENGTH TO WS-FMT-COUNT-OUT.
005530     STRING WS-TAB DELIMITED BY SIZE
005540            WS-FMT-COUNT-OUT DELIMITED BY SIZE
005550         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
005560     MOVE PROT-EVAL-SCORE TO WS-FMT-SCORE-IN.
005570     PERFORM 950-FORMAT-SCORE THRU 950-EXIT.
005580     STRING WS-TAB DELIMITED BY SIZE
005590            WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
005600         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
005610     MOVE PROT-DIFF-BEST-COMPETITOR TO WS-FMT-SCORE-IN.
005620     PERFORM 950-FORMAT-SCORE THRU 950-EXIT.
005630     STRING WS-TAB DELIMITED BY SIZE
005640            WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
005650         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
005660     MOVE PROT-TPR TO WS-FMT-SCORE-IN.
005670     PERFORM 950-FORMAT-SCORE THRU 950-EXIT.
005680     STRING WS-TAB DELIMITED BY SIZE
005690            WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
005700         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
005710     MOVE PROT-FPR TO WS-FMT-SCORE-IN.
005720     PERFORM 950-FORMAT-SCORE THRU 950-EXIT.
005730     STRING WS-TAB DELIMITED BY SIZE
005740            WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
005750         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
005760 320-EXIT.
005770     EXIT.
005780
005790 325-HRD-LENGTH.
005800     IF PROT-BBH-COUNT EQUAL ZERO
005810         MOVE ZERO TO WS-HRD-LEN-DISP
005820     ELSE
005830         MOVE PROT-HRD-LENGTH TO WS-HRD-LEN-DISP.
005840 325-EXIT.
005850     EXIT.
005860
005870 330-BEST-HIT-COLS.
005880     MOVE "330-BEST-HIT-COLS" TO PARA-NAME.
005890     IF BBH-BLAST-DB(WS-DB-SUB) EQUAL SPACES
005900         PERFORM 332-MISSING-BEST-HIT THRU 332-EXIT
005910     ELSE
005920         PERFORM 334-PRESENT-BEST-HIT THRU 334-EXIT.
005930 330-EXIT.
005940     EXIT.
005950
005960 332-MISSING-BEST-HIT.
005970     STRING WS-TAB DELIMITED BY SIZE
005980         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
005990     IF TRAINING-MODE-ON
006000         STRING WS-TAB DELIMITED BY SIZE
006010                "0" DELIMITED BY SIZE
006020                WS-TAB DELIMITED BY SIZE
006030                "0.0000" DELIMITED BY SIZE
006040             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
006050     IF WS-GO-COLS-ACTIVE
006060         STRING WS-TAB DELIMITED BY SIZE
006070             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
006080         IF CALC-SIMPLE-GOF1
006090             STRING WS-TAB DELIMITED BY SIZE
006100                    "0.0000" DELIMITED BY SIZE
006110                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
006120         IF CALC-ANCESTRY-GOF1
006130             STRING WS-TAB DELIMITED BY SIZE
006140                    "0.0000" DELIMITED BY SIZE
006150                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
006160         IF CALC-SEMSIM-GOF1
006170             STRING WS-TAB DELIMITED BY SIZE
006180                    "0.0000" DELIMITED BY SIZE
006190                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
006200 332-EXIT.
006210     EXIT.
006220
006230 334-PRESENT-BEST-HIT.
006240     STRING WS-TAB DELIMITED BY SIZE
006250            '"' DELIMITED BY SIZE
006260            BBH-ACCESSION(WS-DB-SUB) DELIMITED BY SIZE
006270            " " DELIMITED BY SIZE
006280            BBH-DESCRIPTION(WS-DB-SUB) DELIMITED BY SIZE
006290            '"' DELIMITED BY SIZE
006300         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
006310     IF TRAINING-MODE-ON
006320         MOVE BBH-TOKEN-COUNT(WS-DB-SUB) TO WS-FMT-COUNT-OUT
006330         MOVE BBH-EVAL-SCORE(WS-DB-SUB) TO WS-FMT-SCORE-IN
006340         PERFORM 950-FORMAT-SCORE THRU 950-EXIT
006350         STRING WS-TAB DELIMITED BY SIZE
006360                WS-FMT-COUNT-OUT DELIMITED BY SIZE
006370                WS-TAB DELIMITED BY SIZE
006380                WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
006390             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
006400     IF WS-GO-COLS-ACTIVE
006410         STRING WS-TAB DELIMITED BY SIZE
006420                BBH-ANNOTATIONS(WS-DB-SUB) DELIMITED BY SIZE
006430             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
006440         IF CALC-SIMPLE-GOF1
006450             MOVE BBH-SIMPLE-F-SCORE(WS-DB-SUB) TO
006460                               WS-FMT-SCORE-IN
006470             PERFORM 950-FORMAT-SCORE THRU 950-EXIT
006480             STRING WS-TAB DELIMITED BY SIZE
006490                    WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
006500                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
006510         IF CALC-ANCESTRY-GOF1
006520             MOVE BBH-ANCESTRY-F-SCORE(WS-DB-SUB) TO
006530                               WS-FMT-SCORE-IN
006540             PERFORM 950-FORMAT-SCORE THRU 950-EXIT
006550             STRING WS-TAB DELIMITED BY SIZE
006560                    WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
006570                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
006580         IF CALC-SEMSIM-GOF1
006590             MOVE BBH-SEMSIM-F-SCORE(WS-DB-SUB) TO
006600                               WS-FMT-SCORE-IN
006610             PERFORM 950-FORMAT-SCORE THRU 950-EXIT
006620             STRING WS-TAB DELIMITED BY SIZE
006630                    WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
006640                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
006650 334-EXIT.
006660     EXIT.
006670
006680 340-COMPETITOR-COLS.
006690     MOVE "340-COMPETITOR-COLS" TO PARA-NAME.
006700     MOVE "N" TO WS-COMP-FOUND-SW.
006710     PERFORM 342-FIND-COMPETITOR THRU 342-EXIT
006720             VARYING WS-COMP-LOOKUP-SUB FROM 1 BY 1
006730             UNTIL WS-COMP-LOOKUP-SUB GREATER THAN
006740                   PROT-COMP-COUNT
006750                OR WS-COMP-WAS-FOUND.
006760     IF WS-COMP-WAS-FOUND
006770         PERFORM 344-PRESENT-COMPETITOR THRU 344-EXIT
006780     ELSE
006790         PERFORM 346-MISSING-COMPETITOR THRU 346-EXIT.
006800 340-EXIT.
006810     EXIT.
006820
006830 342-FIND-COMPETITOR.
006840     IF COMP-NAME(WS-COMP-LOOKUP-SUB) EQUAL
006850                 CTL-COMPETITOR-NAME(WS-COMP-SUB)
006860         SET WS-COMP-WAS-FOUND TO TRUE
006870         MOVE WS-COMP-LOOKUP-SUB TO WS-COMP-MATCH-SUB.
006880 342-EXIT.
006890     EXIT.
006900
006910 344-PRESENT-COMPETITOR.
006920     STRING WS-TAB DELIMITED BY SIZE
006930            COMP-DESCRIPTION(WS-COMP-MATCH-SUB) DELIMITED BY
006940                SIZE
006950         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
006960     MOVE COMP-TOKEN-COUNT(WS-COMP-MATCH-SUB) TO
006970                        WS-FMT-COUNT-OUT.
006980     MOVE COMP-EVAL-SCORE(WS-COMP-MATCH-SUB) TO WS-FMT-SCORE-IN.
006990     PERFORM 950-FORMAT-SCORE THRU 950-EXIT.
007000     STRING WS-TAB DELIMITED BY SIZE
007010            WS-FMT-COUNT-OUT DELIMITED BY SIZE
007020            WS-TAB DELIMITED BY SIZE
007030            WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
007040         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
007050     IF WS-GO-COLS-ACTIVE
007060         STRING WS-TAB DELIMITED BY SIZE
007070                COMP-ANNOTATIONS(WS-COMP-MATCH-SUB) DELIMITED BY
007080                    SIZE
007090             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007100         IF CALC-SIMPLE-GOF1
007110             MOVE COMP-SIMPLE-F-SCORE(WS-COMP-MATCH-SUB) TO
007120                               WS-FMT-SCORE-IN
007130             PERFORM 950-FORMAT-SCORE THRU 950-EXIT
007140             STRING WS-TAB DELIMITED BY SIZE
007150                    WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
007160                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007170         IF CALC-ANCESTRY-GOF1
007180             MOVE COMP-ANCESTRY-F-SCORE(WS-COMP-MATCH-SUB) TO
007190                               WS-FMT-SCORE-IN
007200             PERFORM 950-FORMAT-SCORE THRU 950-EXIT
007210             STRING WS-TAB DELIMITED BY SIZE
007220                    WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
007230                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007240         IF CALC-SEMSIM-GOF1
007250             MOVE COMP-SEMSIM-F-SCORE(WS-COMP-MATCH-SUB) TO
007260                               WS-FMT-SCORE-IN
007270             PERFORM 950-FORMAT-SCORE THRU 950-EXIT
007280             STRING WS-TAB DELIMITED BY SIZE
007290                    WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
007300                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
007310 344-EXIT.
007320     EXIT.
007330
007340 346-MISSING-COMPETITOR.
007350     STRING WS-TAB DELIMITED BY SIZE
007360            WS-TAB DELIMITED BY SIZE
007370            "0" DELIMITED BY SIZE
007380            WS-TAB DELIMITED BY SIZE
007390            "0.0000" DELIMITED BY SIZE
007400         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
007410     IF WS-GO-COLS-ACTIVE
007420         STRING WS-TAB DELIMITED BY SIZE
007430             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007440         IF CALC-SIMPLE-GOF1
007450             STRING WS-TAB DELIMITED BY SIZE
007460                    "0.0000" DELIMITED BY SIZE
007470                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007480         IF CALC-ANCESTRY-GOF1
007490             STRING WS-TAB DELIMITED BY SIZE
007500                    "0.0000" DELIMITED BY SIZE
007510                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007520         IF CALC-SEMSIM-GOF1
007530             STRING WS-TAB DELIMITED BY SIZE
007540                    "0.0000" DELIMITED BY SIZE
007550                 INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
007560 346-EXIT.
007570     EXIT.
007580
007590 345-DESC-SCORE-COLS.
007600     MOVE "345-DESC-SCORE-COLS" TO PARA-NAME.
007610     IF PROT-BBH-COUNT EQUAL ZERO
007620         STRING WS-TAB DELIMITED BY SIZE
007630                WS-TAB DELIMITED BY SIZE
007640                WS-TAB DELIMITED BY SIZE
007650                WS-TAB DELIMITED BY SIZE
007660                WS-TAB DELIMITED BY SIZE
007670             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007680     ELSE
007690         MOVE PROT-SUM-TOKEN-SCORES TO WS-FMT-SCORE-IN
007700         PERFORM 950-FORMAT-SCORE THRU 950-EXIT
007710         STRING WS-TAB DELIMITED BY SIZE
007720                WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
007730             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007740         MOVE PROT-TOKEN-HIGH-SCORE TO WS-FMT-SCORE-IN
007750         PERFORM 950-FORMAT-SCORE THRU 950-EXIT
007760         STRING WS-TAB DELIMITED BY SIZE
007770                WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
007780             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007790         MOVE PROT-CORRECTION-FACTOR TO WS-FMT-SCORE-IN
007800         PERFORM 950-FORMAT-SCORE THRU 950-EXIT
007810         STRING WS-TAB DELIMITED BY SIZE
007820                WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
007830             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007840         MOVE PROT-LEXICAL-SCORE TO WS-FMT-SCORE-IN
007850         PERFORM 950-FORMAT-SCORE THRU 950-EXIT
007860         STRING WS-TAB DELIMITED BY SIZE
007870                WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
007880             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR
007890         MOVE PROT-REL-BIT-SCORE TO WS-FMT-SCORE-IN
007900         PERFORM 950-FORMAT-SCORE THRU 950-EXIT
007910         STRING WS-TAB DELIMITED BY SIZE
007920                WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
007930             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
007940 345-EXIT.
007950     EXIT.
007960
007970 350-TOKEN-SET-COL.
007980     MOVE "350-TOKEN-SET-COL" TO PARA-NAME.
007990     STRING WS-TAB DELIMITED BY SIZE
008000         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
008010     PERFORM 352-ONE-TOKEN-CELL THRU 352-EXIT
008020             VARYING WS-TOK-SUB FROM 1 BY 1
008030             UNTIL WS-TOK-SUB GREATER THAN PROT-TOK-COUNT.
008040 350-EXIT.
008050     EXIT.
008060
008070 352-ONE-TOKEN-CELL.
008080     MOVE TOK-SCORE(WS-TOK-SUB) TO WS-FMT-SCORE-IN.
008090     PERFORM 950-FORMAT-SCORE THRU 950-EXIT.
008100     STRING "[" DELIMITED BY SIZE
008110            TOK-TEXT(WS-TOK-SUB) DELIMITED BY SPACE
008120            "->" DELIMITED BY SIZE
008130            WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
008140            "]" DELIMITED BY SIZE
008150         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
008160 352-EXIT.
008170     EXIT.
008180
008190 355-HIGHEST-POSS-COL.
008200     MOVE "355-HIGHEST-POSS-COL" TO PARA-NAME.
008210     MOVE PROT-HIGHEST-POSS-EVAL-SCORE TO WS-FMT-SCORE-IN.
008220     PERFORM 950-FORMAT-SCORE THRU 950-EXIT.
008230     STRING WS-TAB DELIMITED BY SIZE
008240            WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
008250         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
008260 355-EXIT.
008270     EXIT.
008280
008290 360-REFGO-COLS.
008300     MOVE "360-REFGO-COLS" TO PARA-NAME.
008310     STRING WS-TAB DELIMITED BY SIZE
008320            REFGO-TERMS DELIMITED BY SIZE
008330         INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
008340     IF CALC-SIMPLE-GOF1
008350         MOVE REFGO-SIMPLE-F-SCORE TO WS-FMT-SCORE-IN
008360         PERFORM 950-FORMAT-SCORE THRU 950-EXIT
008370         STRING WS-TAB DELIMITED BY SIZE
008380                WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
008390             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
008400     IF CALC-ANCESTRY-GOF1
008410         MOVE REFGO-ANCESTRY-F-SCORE TO WS-FMT-SCORE-IN
008420         PERFORM 950-FORMAT-SCORE THRU 950-EXIT
008430         STRING WS-TAB DELIMITED BY SIZE
008440                WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
008450             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
008460     IF CALC-SEMSIM-GOF1
008470         MOVE REFGO-SEMSIM-F-SCORE TO WS-FMT-SCORE-IN
008480         PERFORM 950-FORMAT-SCORE THRU 950-EXIT
008490         STRING WS-TAB DELIMITED BY SIZE
008500                WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
008510             INTO WS-ROW-LINE WITH POINTER WS-ROW-PTR.
008520 360-EXIT.
008530     EXIT.
008540
008550 400-WRITE-HRD-SCORES.
008560     MOVE "400-WRITE-HRD-SCORES" TO PARA-NAME.
008563*    08/14/08 DCS - RE-FORMAT PROT-EVAL-SCORE HERE INSTEAD OF
008564*    TRUSTING WS-FMT-SCORE-OUT-R TO STILL HOLD IT.  300-BUILD-
008565*    DETAIL-ROW RUNS 950-FORMAT-SCORE AGAIN FOR EVERY COLUMN
008566*    GROUP AFTER 320-PRESENT-EVAL-SCORE, SO THE SHARED BUFFER NO
008567*    LONGER HOLDS THE EVAL SCORE BY THE TIME WE GET HERE (TKT5890)
008570     MOVE SPACES TO HRDSCOR-REC.
008580     IF PROT-EVAL-SCORE-NOT-SET
008582         MOVE SPACES TO WS-FMT-SCORE-OUT-R
008584     ELSE
008586         MOVE PROT-EVAL-SCORE TO WS-FMT-SCORE-IN
008588         PERFORM 950-FORMAT-SCORE THRU 950-EXIT.
008590     STRING PROT-ACCESSION DELIMITED BY SPACE
008600            WS-TAB DELIMITED BY SIZE
008605            WS-FMT-SCORE-OUT-R DELIMITED BY SIZE
008610         INTO HRDSCOR-REC.
008620     WRITE HRDSCOR-REC.
008630 400-EXIT.
008640     EXIT.
008650
008660 800-OPEN-FILES.
008670     MOVE "800-OPEN-FILES" TO PARA-NAME.
008680     OPEN OUTPUT SYSOUT.
008690     OPEN INPUT PROTFILE.
008700     OPEN INPUT CTLCARD.
008710     OPEN INPUT BDBLIST.
008720     OPEN OUTPUT EVALRPT.
008730     OPEN OUTPUT HRDSCOR.
008740 800-EXIT.
008750     EXIT.
008760
008770 850-CLOSE-FILES.
008780     MOVE "850-CLOSE-FILES" TO PARA-NAME.
008790     CLOSE SYSOUT.
008800     CLOSE PROTFILE.
008810     CLOSE CTLCARD.
008820     CLOSE BDBLIST.
008830     CLOSE EVALRPT.
008840     CLOSE HRDSCOR.
008850 850-EXIT.
008860     EXIT.
008870
008880 900-READ-PROTEIN.
008890     MOVE "900-READ-PROTEIN" TO PARA-NAME.
008900     READ PROTFILE INTO AHRD-PROTEIN-REC
008910         AT END
008920             MOVE "N" TO MORE-DATA-SW
008930             GO TO 900-EXIT
008940     END-READ.
008950     ADD +1 TO RECORDS-READ.
008960 900-EXIT.
008970     EXIT.
008980
008990 950-FORMAT-SCORE.
009000     MOVE WS-FMT-SCORE-IN TO WS-FMT-SCORE-OUT.
009010 950-EXIT.
009020     EXIT.
009030
009040 999-CLEANUP.
009050     MOVE "999-CLEANUP" TO PARA-NAME.
009060     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009070     DISPLAY "EVALOUT - RECORDS READ    = " RECORDS-READ.
009080     DISPLAY "EVALOUT - RECORDS WRITTEN = " RECORDS-WRITTEN.
009090     DISPLAY "******** NORMAL END OF JOB EVALOUT ********".
009100 999-EXIT.
009110     EXIT.
009120
009130 1000-ABEND-RTN.
009140     MOVE ABEND-REASON TO SYSOUT-REC.
009150     WRITE SYSOUT-REC.
009160     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009170     DISPLAY "*** ABNORMAL END OF JOB - EVALOUT ***" UPON
009180         CONSOLE.
009190     DIVIDE ZERO-VAL INTO ONE-VAL.
