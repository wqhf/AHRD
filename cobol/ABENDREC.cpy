000100******************************************************************
000110*    COPYBOOK    ABENDREC                                       *
000120*    COMMON FORCED-ABEND WORK AREA.  EVERY PROGRAM IN THIS SUITE*
000130*    COPIES THIS MEMBER AND USES THE SAME DIVIDE-BY-ZERO TRICK   *
000140*    TO FORCE A SYSTEM ABEND WHEN AN UNRECOVERABLE CONDITION IS  *
000150*    HIT, SO THE DUMP CARRIES ABEND-REASON/EXPECTED/ACTUAL IN    *
000160*    THE TOP OF STORAGE FOR THE ON-CALL PROGRAMMER.              *
000170*                                                                *
000180*    MAINTENANCE                                                *
000190*    09/02/97 RTW  ORIGINAL LAYOUT                               *
000200******************************************************************
000210 01  AHRD-ABEND-WORK-AREA.
000220     05  ABEND-REASON                PIC X(60).
000230     05  EXPECTED-VAL                PIC X(30).
000240     05  ACTUAL-VAL                  PIC X(30).
000250     05  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
000260     05  ONE-VAL                     PIC S9(4) COMP VALUE 1.
000270     05  FILLER                      PIC X(10).
