000100******************************************************************
000110*    COPYBOOK    AHRDPARM                                       *
000120*    ONE CANDIDATE PARAMETER-SET FOR THE SCORING-FUNCTION       *
000130*    OPTIMIZER.  USED AS THE LINKAGE RECORD PASSED TO PARMOPT   *
000140*    BY THE HILL-CLIMBING DRIVER (NOT PART OF THIS SUITE).      *
000150*                                                                *
000160*    MAINTENANCE                                                *
000170*    09/02/97 RTW  ORIGINAL LAYOUT                               *
000180*    02/11/99 RTW  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD   *
000190*    05/30/02 DCS  ADDED PARM-ORIGIN AND LAST-MUTATED-IDX       *
000200******************************************************************
000210 01  AHRD-PARAMETER-SET.
000220     05  PARM-TOKEN-BITSCORE-WEIGHT  PIC S9(1)V9(4).
000230     05  PARM-TOKEN-DBSCORE-WEIGHT   PIC S9(1)V9(4).
000240     05  PARM-TOKEN-OVERLAP-WEIGHT   PIC S9(1)V9(4).
000250     05  PARM-AVG-EVAL-SCORE         PIC S9(3)V9(4).
000260     05  PARM-AVG-EVAL-SCORE-SW      PIC X(1).
000270         88  PARM-AVG-EVAL-SCORE-SET     VALUE "Y".
000280         88  PARM-AVG-EVAL-SCORE-ABSENT  VALUE "N".
000290     05  PARM-AVG-PRECISION          PIC S9(3)V9(4).
000300     05  PARM-AVG-PRECISION-SW       PIC X(1).
000310         88  PARM-AVG-PRECISION-SET      VALUE "Y".
000320         88  PARM-AVG-PRECISION-ABSENT   VALUE "N".
000330     05  PARM-AVG-RECALL             PIC S9(3)V9(4).
000340     05  PARM-AVG-RECALL-SW          PIC X(1).
000350         88  PARM-AVG-RECALL-SET         VALUE "Y".
000360         88  PARM-AVG-RECALL-ABSENT      VALUE "N".
000370     05  PARM-LAST-MUTATED-IDX       PIC 9(3).
000380     05  PARM-LAST-MUTATED-SW        PIC X(1).
000390         88  PARM-LAST-MUTATED-SET       VALUE "Y".
000400         88  PARM-LAST-MUTATED-ABSENT    VALUE "N".
000410     05  PARM-ORIGIN                 PIC X(12).
000420         88  PARM-ORIGIN-RANDOM          VALUE "random".
000430         88  PARM-ORIGIN-MUTATION        VALUE "mutation".
000440         88  PARM-ORIGIN-RECOMBINATION   VALUE "recombination".
000450     05  FILLER                      PIC X(08).
000460*--------------------------------------------------------------*
000470*    PER-BLAST-DATABASE WEIGHT TABLE.  ROW N OF THIS TABLE      *
000480*    CORRESPONDS TO ROW N OF THE AHRDBDB DATABASE-NAME TABLE.   *
000490*    PARM-BDB-COUNT MUST ALWAYS MATCH BDB-DATABASE-COUNT.       *
000500*--------------------------------------------------------------*
000510     05  PARM-BDB-COUNT              PIC 9(2) COMP.
000520     05  PARM-PER-DATABASE-TABLE OCCURS 5 TIMES
000530                 INDEXED BY PARM-BDB-IDX.
000540         10  PARM-BLASTDB-WEIGHT        PIC 9(9).
000550         10  PARM-DESC-BITSCORE-WEIGHT  PIC S9(3)V9(4).
000560         10  FILLER                     PIC X(05).
