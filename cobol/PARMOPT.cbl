000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  PARMOPT.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 06/14/94.
000160 DATE-COMPILED. 06/14/94.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          THIS SUBPROGRAM HOLDS ONE CANDIDATE WEIGHT-SET FOR THE
000230*          HRD SCORING-FUNCTION OPTIMIZER.  IT IS CALLED ONCE PER
000240*          STEP BY THE HILL-CLIMBING DRIVER (A SEPARATE JOB STEP,
000250*          NOT PART OF THIS LOAD MODULE) TO INITIALIZE, MUTATE,
000260*          RECOMBINE, NORMALIZE, RANK OR TEST-EQUAL A PAIR OF
000270*          PARAMETER-SETS.  NO FILES ARE OPENED HERE - EVERYTHING
000280*          IS PASSED AND RETURNED ON THE CALL.
000290*
000300*          PARM-FUNCTION-CODE SELECTS THE OPERATION - A ONE-BYTE
000310*          SWITCH DISPATCHED BY A SINGLE IF/ELSE-IF CHAIN, THIS
000315*          SHOP'S USUAL SHAPE FOR A MULTI-FUNCTION SUBPROGRAM.
000320*
000330******************************************************************
000340*    CHANGE LOG
000350*    06/14/94 RTW  ORIGINAL LAYOUT - INITIALIZE/MUTATE FUNCTIONS
000360*    09/02/97 RTW  ADDED RECOMBINE FUNCTION              (REQ 118)
000370*    02/11/99 RTW  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM
000380*    05/30/02 DCS  ADDED COMPARE AND EQUAL FUNCTIONS    (TKT4471)
000390*    04/22/03 DCS  REPEAT-SAME-PARAMETER PROBABILITY    (TKT5005)
000400*    11/09/05 LMK  RE-SEED RANDOM GENERATOR FROM TOD CLOCK (RQ212)
000405*    08/14/08 DCS  BLASTDB INT-WEIGHT MUTATION NOW ROUNDS UP
000406*                  BEFORE TRUNCATION INSTEAD OF AFTER  (TKT5890)
000407*    09/30/08 LMK  CLEANED UP STRAY REMARKS ON 3 PARAGRAPHS (N/C)
000410******************************************************************
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 SPECIAL-NAMES.
000480     UPSI-0 IS DEBUG-TRACE-SW
000490         ON STATUS IS DEBUG-TRACE-ON
000500         OFF STATUS IS DEBUG-TRACE-OFF.
000510 INPUT-OUTPUT SECTION.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560 WORKING-STORAGE SECTION.
000570*--------------------------------------------------------------*
000580*    RANDOM-NUMBER GENERATOR WORK AREA.  THIS SHOP'S COMPILER   *
000590*    HAS NO RANDOM-NUMBER INTRINSIC SO WE CARRY OUR OWN LINEAR  *
000600*    CONGRUENTIAL GENERATOR, RE-SEEDED ONCE PER RUN FROM THE    *
000610*    TOD CLOCK SO EACH BATCH STEP DRAWS A DIFFERENT SEQUENCE.   *
000620*--------------------------------------------------------------*
000625 77  WS-SEEDED-SW            PIC X(01) VALUE "N".
000627     88  SEED-IS-SET             VALUE "Y".
000628     88  SEED-NOT-SET             VALUE "N".
000630 01  RANDOM-WORK-AREA.
000670     05  WS-CURRENT-TIME         PIC 9(08).
000680     05  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
000690         10  WS-TIME-HH-MM           PIC 9(04).
000700         10  WS-TIME-SS-HH            PIC 9(04).
000710     05  WS-RANDOM-SEED          PIC S9(09) COMP.
000720     05  WS-RANDOM-WORK          PIC S9(09) COMP.
000730     05  WS-RANDOM-QUOT          PIC S9(09) COMP.
000740     05  WS-UNIFORM-DRAW         PIC S9(01)V9(04) COMP-3.
000750     05  WS-GAUSS-SUM            PIC S9(03)V9(04) COMP-3.
000760     05  WS-GAUSS-TERMS-DONE     PIC 9(02) COMP.
000770     05  WS-GAUSS-DRAW           PIC S9(03)V9(04) COMP-3.
000780     05  FILLER                  PIC X(04).
000790
000800*--------------------------------------------------------------*
000810*    MANUAL-SERIES EXPONENTIAL APPROXIMATION WORK AREA.  USED  *
000820*    ONLY BY THE REPEAT-SAME-PARAMETER PROBABILITY FORMULA -   *
000830*    NO EXP FUNCTION ON THIS COMPILER EITHER.                  *
000840*--------------------------------------------------------------*
000850 01  EXP-SERIES-WORK-AREA.
000860     05  WS-EXP-ARG              PIC S9(03)V9(06) COMP-3.
000870     05  WS-EXP-TERM             PIC S9(05)V9(08) COMP-3.
000880     05  WS-EXP-SUM              PIC S9(05)V9(08) COMP-3.
000890     05  WS-EXP-N                PIC 9(02) COMP.
000900     05  WS-EXP-N-R REDEFINES WS-EXP-N.
000910         10  FILLER                  PIC 9(01).
000920         10  WS-EXP-N-LOW             PIC 9(01).
000930     05  FILLER                  PIC X(04).
000940
000950 01  MUTATE-WORK-AREA.
000960     05  WS-MUTATE-INDEX         PIC 9(03) COMP.
000970     05  WS-TOTAL-MUTABLE        PIC 9(03) COMP.
000980     05  WS-DB-COUNT             PIC 9(02) COMP.
000990     05  WS-DB-SUB               PIC 9(02) COMP.
001000     05  WS-INDEX-OFFSET         PIC S9(03) COMP.
001010     05  WS-INDEX-QUOT           PIC S9(03) COMP.
001020     05  WS-INDEX-REMAIN         PIC S9(03) COMP.
001030     05  WS-REPEAT-PROB          PIC S9(01)V9(04) COMP-3.
001040     05  WS-MUTATION-PCT-AMT     PIC S9(03)V9(04) COMP-3.
001050     05  WS-MUTATION-INT-AMT     PIC S9(07)V9(04) COMP-3.
001060     05  WS-MUTATION-INT-WHOLE   PIC S9(07) COMP-3.
001070     05  WS-TOKEN-WT-SUM         PIC S9(01)V9(04) COMP-3.
001080     05  WS-COIN-FLIP            PIC S9(01)V9(04) COMP-3.
001090     05  WS-RANDOM-TENTH-IDX     PIC 9(02) COMP.
001100     05  FILLER                  PIC X(04).
001110
001120*--------------------------------------------------------------*
001130*    RANKING WORK AREA - USED ONLY BY THE COMPARE FUNCTION.    *
001140*    WS-COMPARE-LEFT/RIGHT ARE LOADED BY THE CALLING PARAGRAPH *
001150*    BEFORE EACH PERFORM OF 5900-SET-RESULT - THIS COMPILER    *
001160*    WON'T LET A PARAGRAPH TAKE ITS OWN USING PARAMETERS.      *
001170*--------------------------------------------------------------*
001180 01  RANK-WORK-AREA.
001190     05  WS-RANK-RESULT          PIC S9(04) COMP.
001200     05  WS-RANK-RESULT-R REDEFINES WS-RANK-RESULT.
001210         10  FILLER                  PIC X(01).
001220         10  WS-RANK-SIGN-BYTE        PIC X(01).
001230     05  WS-COMPARE-LEFT         PIC S9(09)V9(04) COMP-3.
001240     05  WS-COMPARE-RIGHT        PIC S9(09)V9(04) COMP-3.
001250     05  FILLER                  PIC X(04).
001260
001270 COPY ABENDREC.
001280
001290 LINKAGE SECTION.
001300 01  AHRD-PARMOPT-CONTROL.
001310     05  PARM-FUNCTION-CODE          PIC X(01).
001320         88  PARM-FN-INITIALIZE          VALUE "I".
001330         88  PARM-FN-MUTATE              VALUE "M".
001340         88  PARM-FN-RECOMBINE           VALUE "R".
001350         88  PARM-FN-NORMALIZE           VALUE "N".
001360         88  PARM-FN-COMPARE             VALUE "C".
001370         88  PARM-FN-EQUAL               VALUE "E".
001380     05  PARM-INCREASE               PIC S9(03)V9(04).
001390     05  PARM-INCREASE-SW            PIC X(01).
001400         88  PARM-INCREASE-SET           VALUE "Y".
001410         88  PARM-INCREASE-ABSENT        VALUE "N".
001420     05  PARM-MUTATOR-MEAN           PIC S9(03)V9(04).
001430     05  PARM-MUTATOR-DEVIATION      PIC S9(03)V9(04).
001440     05  PARM-SAME-PARM-SCALE        PIC S9(03)V9(04).
001450     05  PARM-RETURN-CODE            PIC 9(04) COMP.
001460     05  PARM-COMPARE-RESULT         PIC S9(04) COMP.
001470     05  PARM-EQUAL-RESULT           PIC X(01).
001480         88  PARMS-ARE-EQUAL             VALUE "Y".
001490         88  PARMS-NOT-EQUAL             VALUE "N".
001500     05  FILLER                      PIC X(10).
001510
001520 COPY AHRDPARM.
001530
001540*--------------------------------------------------------------*
001550*    PARTNER PARAMETER-SET - SECOND OPERAND FOR RECOMBINE,     *
001560*    COMPARE AND EQUAL.  SAME SHAPE AS AHRD-PARAMETER-SET BUT  *
001570*    CARRIED UNDER ITS OWN 01-LEVEL, THE SAME WAY A COMPETITOR *
001580*    OR BEST-HIT ROW IS CARRIED IN ITS OWN GROUP FOR A         *
001590*    DIFFERENT ROLE THAN THE PRIMARY RECORD OF THE SAME SHAPE. *
001600*--------------------------------------------------------------*
001610 01  AHRD-PARTNER-PARAMETER-SET.
001620     05  PTNR-TOKEN-BITSCORE-WEIGHT  PIC S9(1)V9(4).
001630     05  PTNR-TOKEN-DBSCORE-WEIGHT   PIC S9(1)V9(4).
001640     05  PTNR-TOKEN-OVERLAP-WEIGHT   PIC S9(1)V9(4).
001650     05  PTNR-AVG-EVAL-SCORE         PIC S9(3)V9(4).
001660     05  PTNR-AVG-EVAL-SCORE-SW      PIC X(1).
001670     05  PTNR-AVG-PRECISION          PIC S9(3)V9(4).
001680     05  PTNR-AVG-PRECISION-SW       PIC X(1).
001690     05  PTNR-AVG-RECALL             PIC S9(3)V9(4).
001700     05  PTNR-AVG-RECALL-SW          PIC X(1).
001710     05  PTNR-LAST-MUTATED-IDX       PIC 9(3).
001720     05  PTNR-LAST-MUTATED-SW        PIC X(1).
001730     05  PTNR-ORIGIN                 PIC X(12).
001740     05  FILLER                      PIC X(08).
001750     05  PTNR-BDB-COUNT              PIC 9(2) COMP.
001760     05  PTNR-PER-DATABASE-TABLE OCCURS 5 TIMES
001770                 INDEXED BY PTNR-BDB-IDX.
001780         10  PTNR-BLASTDB-WEIGHT        PIC 9(9).
001790         10  PTNR-DESC-BITSCORE-WEIGHT  PIC S9(3)V9(4).
001800         10  FILLER                     PIC X(05).
001810
001820 COPY AHRDBDB.
001830
001840 PROCEDURE DIVISION USING AHRD-PARMOPT-CONTROL,
001850                           AHRD-PARAMETER-SET,
001860                           AHRD-PARTNER-PARAMETER-SET,
001870                           AHRD-BLASTDB-TABLE.
001880
001890 0000-MAIN.
001900     MOVE ZERO TO PARM-RETURN-CODE.
001910     PERFORM 0050-SEED-RANDOM-ONCE THRU 0050-EXIT.
001920     MOVE BDB-DATABASE-COUNT TO WS-DB-COUNT.
001930     COMPUTE WS-TOTAL-MUTABLE = 3 + (2 * WS-DB-COUNT).
001940
001950     IF PARM-FN-INITIALIZE
001960         PERFORM 1000-INITIALIZE-PARMS THRU 1000-EXIT
001970     ELSE IF PARM-FN-MUTATE
001980         PERFORM 2000-MUTATE-PARMS THRU 2900-EXIT
001990     ELSE IF PARM-FN-RECOMBINE
002000         PERFORM 3000-RECOMBINE-PARMS THRU 3000-EXIT
002010     ELSE IF PARM-FN-NORMALIZE
002020         PERFORM 4000-NORMALIZE-TOKEN-WTS THRU 4000-EXIT
002030     ELSE IF PARM-FN-COMPARE
002040         PERFORM 5000-COMPARE-PARMS THRU 5000-EXIT
002050     ELSE IF PARM-FN-EQUAL
002060         PERFORM 6000-EQUAL-PARMS THRU 6000-EXIT
002070     ELSE
002080         MOVE "*** INVALID PARM-FUNCTION-CODE" TO ABEND-REASON
002090         MOVE PARM-FUNCTION-CODE TO ACTUAL-VAL
002100         GO TO 9900-ABEND-RTN.
002110
002120     GOBACK.
002130
002140 0050-SEED-RANDOM-ONCE.
002150*    04/22/03 DCS  SEED ONLY ON THE FIRST CALL IN THE RUN - THE
002160*    CALLING UNIT IS A WORKING-STORAGE-RESIDENT HILL-CLIMBING
002170*    LOOP THAT CALLS THIS MODULE MANY TIMES PER JOB STEP.
002180     IF SEED-NOT-SET
002190         ACCEPT WS-CURRENT-TIME FROM TIME
002200         DIVIDE WS-CURRENT-TIME BY 233280
002210             GIVING WS-RANDOM-QUOT
002220             REMAINDER WS-RANDOM-SEED
002230         MOVE "Y" TO WS-SEEDED-SW.
002240 0050-EXIT.
002250     EXIT.
002260
002270*--------------------------------------------------------------*
002280*    1000 SERIES - INITIALIZE.  BATCH FLOW "INITIALIZE":       *
002290*    RANDOM TOKEN WEIGHTS (MULTIPLES OF 0.1, THEN NORMALIZED), *
002300*    RANDOM PER-DATABASE WEIGHTS (MULTIPLES OF 10 AND 1.0).    *
002310*--------------------------------------------------------------*
002320 1000-INITIALIZE-PARMS.
002330     MOVE "random" TO PARM-ORIGIN.
002340     MOVE "N" TO PARM-AVG-EVAL-SCORE-SW
002350                 PARM-AVG-PRECISION-SW
002360                 PARM-AVG-RECALL-SW
002370                 PARM-LAST-MUTATED-SW.
002380     MOVE ZERO TO PARM-LAST-MUTATED-IDX.
002390
002400     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
002410     COMPUTE WS-RANDOM-TENTH-IDX = WS-UNIFORM-DRAW * 11.
002420     COMPUTE PARM-TOKEN-BITSCORE-WEIGHT
002430                 = WS-RANDOM-TENTH-IDX * 0.1.
002440
002450     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
002460     COMPUTE WS-RANDOM-TENTH-IDX = WS-UNIFORM-DRAW * 11.
002470     COMPUTE PARM-TOKEN-DBSCORE-WEIGHT
002480                 = WS-RANDOM-TENTH-IDX * 0.1.
002490
002500     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
002510     COMPUTE WS-RANDOM-TENTH-IDX = WS-UNIFORM-DRAW * 11.
002520     COMPUTE PARM-TOKEN-OVERLAP-WEIGHT
002530                 = WS-RANDOM-TENTH-IDX * 0.1.
002540
002550     PERFORM 4000-NORMALIZE-TOKEN-WTS THRU 4000-EXIT.
002560
002570     MOVE WS-DB-COUNT TO PARM-BDB-COUNT.
002580     IF WS-DB-COUNT > ZERO
002590         PERFORM 1100-INIT-ONE-DATABASE THRU 1100-EXIT
002600             VARYING PARM-BDB-IDX FROM 1 BY 1
002610             UNTIL PARM-BDB-IDX > WS-DB-COUNT.
002620 1000-EXIT.
002630     EXIT.
002640
002650 1100-INIT-ONE-DATABASE.
002660     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
002670     COMPUTE WS-RANDOM-TENTH-IDX = WS-UNIFORM-DRAW * 11.
002680     COMPUTE PARM-BLASTDB-WEIGHT(PARM-BDB-IDX)
002690                 = WS-RANDOM-TENTH-IDX * 10.
002700
002710     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
002720     COMPUTE WS-RANDOM-TENTH-IDX = WS-UNIFORM-DRAW * 6.
002730     COMPUTE PARM-DESC-BITSCORE-WEIGHT(PARM-BDB-IDX)
002740                 = WS-RANDOM-TENTH-IDX * 1.
002750 1100-EXIT.
002760     EXIT.
002770
002780*--------------------------------------------------------------*
002790*    2000 SERIES - MUTATE.  BATCH FLOW "ITERATE" STEP.         *
002800*--------------------------------------------------------------*
002810 2000-MUTATE-PARMS.
002820     PERFORM 2100-PICK-PARM-INDEX THRU 2100-EXIT.
002830
002840     IF WS-MUTATE-INDEX = 0
002850         PERFORM 2310-MUTATE-BITSCORE-WT THRU 2310-EXIT
002860         PERFORM 4000-NORMALIZE-TOKEN-WTS THRU 4000-EXIT
002870     ELSE IF WS-MUTATE-INDEX = 1
002880         PERFORM 2320-MUTATE-DBSCORE-WT THRU 2320-EXIT
002890         PERFORM 4000-NORMALIZE-TOKEN-WTS THRU 4000-EXIT
002900     ELSE IF WS-MUTATE-INDEX = 2
002910         PERFORM 2330-MUTATE-OVERLAP-WT THRU 2330-EXIT
002920         PERFORM 4000-NORMALIZE-TOKEN-WTS THRU 4000-EXIT
002930     ELSE
002940         PERFORM 2400-APPLY-BLASTDB-MUTATION THRU 2400-EXIT.
002950
002960     MOVE WS-MUTATE-INDEX TO PARM-LAST-MUTATED-IDX.
002970     MOVE "Y" TO PARM-LAST-MUTATED-SW.
002980     MOVE "N" TO PARM-AVG-EVAL-SCORE-SW
002990                 PARM-AVG-PRECISION-SW
003000                 PARM-AVG-RECALL-SW.
003010     MOVE "mutation" TO PARM-ORIGIN.
003020 2900-EXIT.
003030     EXIT.
003040
003050*--------------------------------------------------------------*
003060*    2100 - PARAMETER SELECTION FOR MUTATION, INCLUDING THE    *
003070*    REPEAT-SAME-PARAMETER PROBABILITY RULE.                   *
003080*--------------------------------------------------------------*
003090 2100-PICK-PARM-INDEX.
003100     MOVE ZERO TO WS-REPEAT-PROB.
003110     IF PARM-INCREASE-SET AND PARM-INCREASE > ZERO
003120         COMPUTE WS-EXP-ARG = PARM-INCREASE - 1
003130         PERFORM 9200-COMPUTE-EXP THRU 9200-EXIT
003140         COMPUTE WS-REPEAT-PROB ROUNDED =
003150             (WS-EXP-SUM + PARM-SAME-PARM-SCALE) /
003160             (1 + PARM-SAME-PARM-SCALE).
003170
003180     IF PARM-LAST-MUTATED-SET
003190        AND PARM-INCREASE-SET AND PARM-INCREASE > ZERO
003200         PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT
003210         IF WS-UNIFORM-DRAW NOT > WS-REPEAT-PROB
003220             MOVE PARM-LAST-MUTATED-IDX TO WS-MUTATE-INDEX
003230             GO TO 2100-EXIT.
003240
003250     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
003260     COMPUTE WS-MUTATE-INDEX = WS-UNIFORM-DRAW * WS-TOTAL-MUTABLE.
003270     IF WS-MUTATE-INDEX NOT < WS-TOTAL-MUTABLE
003280         COMPUTE WS-MUTATE-INDEX = WS-TOTAL-MUTABLE - 1.
003290 2100-EXIT.
003300     EXIT.
003310
003320*--------------------------------------------------------------*
003330*    2310/2320/2330 - PERCENTAGE-WEIGHT MUTATION, ONE PARAGRAPH*
003340*    PER TOKEN WEIGHT (THIS COMPILER WON'T LET A PARAGRAPH     *
003350*    TAKE ITS OWN USING PARAMETERS THE WAY THE PROGRAM ENTRY   *
003360*    POINT CAN) - SO EACH WEIGHT GETS ITS OWN COPY OF THE SAME *
003370*    DRAW-AND-CLAMP BLOCK RATHER THAN ONE SHARED PARAGRAPH.    *
003380*--------------------------------------------------------------*
003390 2310-MUTATE-BITSCORE-WT.
003400     PERFORM 9100-NEXT-GAUSSIAN THRU 9100-EXIT.
003410     COMPUTE WS-MUTATION-PCT-AMT = WS-GAUSS-DRAW.
003420     IF WS-MUTATION-PCT-AMT < ZERO
003430         COMPUTE WS-MUTATION-PCT-AMT = WS-MUTATION-PCT-AMT * -1.
003440
003450     IF PARM-TOKEN-BITSCORE-WEIGHT > WS-MUTATION-PCT-AMT
003460         SUBTRACT WS-MUTATION-PCT-AMT
003470             FROM PARM-TOKEN-BITSCORE-WEIGHT
003480     ELSE
003490         ADD WS-MUTATION-PCT-AMT TO PARM-TOKEN-BITSCORE-WEIGHT.
003500 2310-EXIT.
003510     EXIT.
003520
003530 2320-MUTATE-DBSCORE-WT.
003540     PERFORM 9100-NEXT-GAUSSIAN THRU 9100-EXIT.
003550     COMPUTE WS-MUTATION-PCT-AMT = WS-GAUSS-DRAW.
003560     IF WS-MUTATION-PCT-AMT < ZERO
003570         COMPUTE WS-MUTATION-PCT-AMT = WS-MUTATION-PCT-AMT * -1.
003580
003590     IF PARM-TOKEN-DBSCORE-WEIGHT > WS-MUTATION-PCT-AMT
003600         SUBTRACT WS-MUTATION-PCT-AMT
003610             FROM PARM-TOKEN-DBSCORE-WEIGHT
003620     ELSE
003630         ADD WS-MUTATION-PCT-AMT TO PARM-TOKEN-DBSCORE-WEIGHT.
003640 2320-EXIT.
003650     EXIT.
003660
003670 2330-MUTATE-OVERLAP-WT.
003680     PERFORM 9100-NEXT-GAUSSIAN THRU 9100-EXIT.
003690     COMPUTE WS-MUTATION-PCT-AMT = WS-GAUSS-DRAW.
003700     IF WS-MUTATION-PCT-AMT < ZERO
003710         COMPUTE WS-MUTATION-PCT-AMT = WS-MUTATION-PCT-AMT * -1.
003720
003730     IF PARM-TOKEN-OVERLAP-WEIGHT > WS-MUTATION-PCT-AMT
003740         SUBTRACT WS-MUTATION-PCT-AMT
003750             FROM PARM-TOKEN-OVERLAP-WEIGHT
003760     ELSE
003770         ADD WS-MUTATION-PCT-AMT TO PARM-TOKEN-OVERLAP-WEIGHT.
003780 2330-EXIT.
003790     EXIT.
003800
003810*--------------------------------------------------------------*
003820*    2400 - BLAST-DATABASE WEIGHT MUTATION.  INDEX >= 3 MAPS   *
003830*    TO A DATABASE ROW; EVEN OFFSET MUTATES THE INTEGER WEIGHT,*
003840*    ODD OFFSET MUTATES THE DESCRIPTION-SCORE BIT-SCORE WEIGHT.*
003850*--------------------------------------------------------------*
003860 2400-APPLY-BLASTDB-MUTATION.
003870     COMPUTE WS-INDEX-OFFSET = WS-MUTATE-INDEX - 3.
003880     DIVIDE WS-INDEX-OFFSET BY 2
003890         GIVING WS-INDEX-QUOT REMAINDER WS-INDEX-REMAIN.
003900     COMPUTE WS-DB-SUB = WS-INDEX-QUOT + 1.
003910     SET PARM-BDB-IDX TO WS-DB-SUB.
003920
003930     PERFORM 9100-NEXT-GAUSSIAN THRU 9100-EXIT.
003940     COMPUTE WS-MUTATION-PCT-AMT = WS-GAUSS-DRAW.
003950     IF WS-MUTATION-PCT-AMT < ZERO
003960         COMPUTE WS-MUTATION-PCT-AMT = WS-MUTATION-PCT-AMT * -1.
003965*    08/14/08 DCS - WS-MUTATION-INT-AMT CARRIES 4 DECIMAL PLACES
003966*    SO THE FRACTION SURVIVES LONG ENOUGH TO ROUND UP   (TKT5890)
003980     IF WS-INDEX-REMAIN = ZERO
003990         COMPUTE WS-MUTATION-INT-AMT = WS-MUTATION-PCT-AMT * 100
004000         COMPUTE WS-MUTATION-INT-WHOLE = WS-MUTATION-INT-AMT
004010         IF WS-MUTATION-INT-AMT > WS-MUTATION-INT-WHOLE
004020             ADD 1 TO WS-MUTATION-INT-WHOLE
004030         IF PARM-BLASTDB-WEIGHT(PARM-BDB-IDX) > WS-MUTATION-INT-WHOLE
004040             SUBTRACT WS-MUTATION-INT-WHOLE
004050                 FROM PARM-BLASTDB-WEIGHT(PARM-BDB-IDX)
004060         ELSE
004070             ADD WS-MUTATION-INT-WHOLE
004080                 TO PARM-BLASTDB-WEIGHT(PARM-BDB-IDX)
004090     ELSE
004100         IF PARM-DESC-BITSCORE-WEIGHT(PARM-BDB-IDX)
004110                               > WS-MUTATION-PCT-AMT
004120             SUBTRACT WS-MUTATION-PCT-AMT
004130                 FROM PARM-DESC-BITSCORE-WEIGHT(PARM-BDB-IDX)
004140         ELSE
004150             ADD WS-MUTATION-PCT-AMT
004160                 TO PARM-DESC-BITSCORE-WEIGHT(PARM-BDB-IDX).
004170 2400-EXIT.
004180     EXIT.
004190
004200*--------------------------------------------------------------*
004210*    3000 SERIES - RECOMBINE.  BATCH FLOW "RECOMBINE" STEP.    *
004220*--------------------------------------------------------------*
004230 3000-RECOMBINE-PARMS.
004240     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
004250     IF WS-UNIFORM-DRAW < 0.5
004260         MOVE PTNR-TOKEN-BITSCORE-WEIGHT
004270                             TO PARM-TOKEN-BITSCORE-WEIGHT.
004280     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
004290     IF WS-UNIFORM-DRAW < 0.5
004300         MOVE PTNR-TOKEN-DBSCORE-WEIGHT
004310                             TO PARM-TOKEN-DBSCORE-WEIGHT.
004320     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
004330     IF WS-UNIFORM-DRAW < 0.5
004340         MOVE PTNR-TOKEN-OVERLAP-WEIGHT
004350                             TO PARM-TOKEN-OVERLAP-WEIGHT.
004360
004370     IF WS-DB-COUNT > ZERO
004380         PERFORM 3100-RECOMBINE-ONE-DATABASE THRU 3100-EXIT
004390             VARYING PARM-BDB-IDX FROM 1 BY 1
004400             UNTIL PARM-BDB-IDX > WS-DB-COUNT.
004410
004420     PERFORM 4000-NORMALIZE-TOKEN-WTS THRU 4000-EXIT.
004430
004440     MOVE "N" TO PARM-AVG-EVAL-SCORE-SW
004450                 PARM-AVG-PRECISION-SW
004460                 PARM-AVG-RECALL-SW.
004470     MOVE "recombination" TO PARM-ORIGIN.
004480 3000-EXIT.
004490     EXIT.
004500
004510 3100-RECOMBINE-ONE-DATABASE.
004520     SET PTNR-BDB-IDX TO PARM-BDB-IDX.
004530     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
004540     IF WS-UNIFORM-DRAW < 0.5
004550         MOVE PTNR-BLASTDB-WEIGHT(PTNR-BDB-IDX)
004560                         TO PARM-BLASTDB-WEIGHT(PARM-BDB-IDX).
004570     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
004580     IF WS-UNIFORM-DRAW < 0.5
004590         MOVE PTNR-DESC-BITSCORE-WEIGHT(PTNR-BDB-IDX)
004600                    TO PARM-DESC-BITSCORE-WEIGHT(PARM-BDB-IDX).
004610 3100-EXIT.
004620     EXIT.
004630
004640*--------------------------------------------------------------*
004650*    4000 - TOKEN-SCORE WEIGHT NORMALIZATION.                  *
004660*--------------------------------------------------------------*
004670 4000-NORMALIZE-TOKEN-WTS.
004680     COMPUTE WS-TOKEN-WT-SUM ROUNDED =
004690         PARM-TOKEN-BITSCORE-WEIGHT +
004700         PARM-TOKEN-DBSCORE-WEIGHT +
004710         PARM-TOKEN-OVERLAP-WEIGHT.
004720
004730     IF WS-TOKEN-WT-SUM = ZERO
004740         GO TO 4000-EXIT.
004750
004760     COMPUTE PARM-TOKEN-BITSCORE-WEIGHT ROUNDED =
004770         PARM-TOKEN-BITSCORE-WEIGHT / WS-TOKEN-WT-SUM.
004780     COMPUTE PARM-TOKEN-DBSCORE-WEIGHT ROUNDED =
004790         PARM-TOKEN-DBSCORE-WEIGHT / WS-TOKEN-WT-SUM.
004800     COMPUTE PARM-TOKEN-OVERLAP-WEIGHT ROUNDED =
004810         PARM-TOKEN-OVERLAP-WEIGHT / WS-TOKEN-WT-SUM.
004820 4000-EXIT.
004830     EXIT.
004840
004850*--------------------------------------------------------------*
004860*    5000 - RANKING (COMPARETO).  TIE-BREAK ORDER PER THE      *
004870*    BUSINESS RULE: TOKEN WEIGHTS, THEN EACH DATABASE'S DESC-  *
004880*    SCORE WEIGHT THEN ITS INTEGER WEIGHT, IN DATABASE-NAME    *
004890*    ORDER (THE AHRDBDB TABLE IS ALREADY SORTED).              *
004900*--------------------------------------------------------------*
004910 5000-COMPARE-PARMS.
004920     MOVE ZERO TO PARM-COMPARE-RESULT.
004930
004940     IF PARM-AVG-EVAL-SCORE-ABSENT OR PTNR-AVG-EVAL-SCORE-SW = "N"
004950         GO TO 5000-EXIT.
004960
004970     IF PARM-AVG-EVAL-SCORE NOT = PTNR-AVG-EVAL-SCORE
004980         MOVE PARM-AVG-EVAL-SCORE TO WS-COMPARE-LEFT
004990         MOVE PTNR-AVG-EVAL-SCORE TO WS-COMPARE-RIGHT
005000         PERFORM 5900-SET-RESULT THRU 5900-EXIT
005010         GO TO 5000-EXIT.
005020
005030     IF PARM-TOKEN-BITSCORE-WEIGHT NOT = PTNR-TOKEN-BITSCORE-WEIGHT
005040         MOVE PARM-TOKEN-BITSCORE-WEIGHT TO WS-COMPARE-LEFT
005050         MOVE PTNR-TOKEN-BITSCORE-WEIGHT TO WS-COMPARE-RIGHT
005060         PERFORM 5900-SET-RESULT THRU 5900-EXIT
005070         GO TO 5000-EXIT.
005080
005090     IF PARM-TOKEN-DBSCORE-WEIGHT NOT = PTNR-TOKEN-DBSCORE-WEIGHT
005100         MOVE PARM-TOKEN-DBSCORE-WEIGHT TO WS-COMPARE-LEFT
005110         MOVE PTNR-TOKEN-DBSCORE-WEIGHT TO WS-COMPARE-RIGHT
005120         PERFORM 5900-SET-RESULT THRU 5900-EXIT
005130         GO TO 5000-EXIT.
005140
005150     IF PARM-TOKEN-OVERLAP-WEIGHT NOT = PTNR-TOKEN-OVERLAP-WEIGHT
005160         MOVE PARM-TOKEN-OVERLAP-WEIGHT TO WS-COMPARE-LEFT
005170         MOVE PTNR-TOKEN-OVERLAP-WEIGHT TO WS-COMPARE-RIGHT
005180         PERFORM 5900-SET-RESULT THRU 5900-EXIT
005190         GO TO 5000-EXIT.
005200
005210     IF WS-DB-COUNT > ZERO
005220         PERFORM 5100-COMPARE-ONE-DATABASE THRU 5100-EXIT
005230             VARYING PARM-BDB-IDX FROM 1 BY 1
005240             UNTIL PARM-BDB-IDX > WS-DB-COUNT
005250                OR PARM-COMPARE-RESULT NOT = ZERO.
005260 5000-EXIT.
005270     EXIT.
005280
005290 5100-COMPARE-ONE-DATABASE.
005300     SET PTNR-BDB-IDX TO PARM-BDB-IDX.
005310     IF PARM-DESC-BITSCORE-WEIGHT(PARM-BDB-IDX) NOT =
005320             PTNR-DESC-BITSCORE-WEIGHT(PTNR-BDB-IDX)
005330         MOVE PARM-DESC-BITSCORE-WEIGHT(PARM-BDB-IDX)
005340             TO WS-COMPARE-LEFT
005350         MOVE PTNR-DESC-BITSCORE-WEIGHT(PTNR-BDB-IDX)
005360             TO WS-COMPARE-RIGHT
005370         PERFORM 5900-SET-RESULT THRU 5900-EXIT
005380         GO TO 5100-EXIT.
005390
005400     IF PARM-BLASTDB-WEIGHT(PARM-BDB-IDX) NOT =
005410             PTNR-BLASTDB-WEIGHT(PTNR-BDB-IDX)
005420         MOVE PARM-BLASTDB-WEIGHT(PARM-BDB-IDX)
005430             TO WS-COMPARE-LEFT
005440         MOVE PTNR-BLASTDB-WEIGHT(PTNR-BDB-IDX)
005450             TO WS-COMPARE-RIGHT
005460         PERFORM 5900-SET-RESULT THRU 5900-EXIT.
005470 5100-EXIT.
005480     EXIT.
005490
005500 5900-SET-RESULT.
005510     IF WS-COMPARE-LEFT > WS-COMPARE-RIGHT
005520         MOVE +1 TO PARM-COMPARE-RESULT
005530     ELSE
005540         MOVE -1 TO PARM-COMPARE-RESULT.
005550 5900-EXIT.
005560     EXIT.
005570
005580*--------------------------------------------------------------*
005590*    6000 - EQUALITY TEST.  ASYMMETRIC BY DESIGN - ONLY THE    *
005600*    DATABASES PRESENT ON THE FIRST OPERAND (AHRD-PARAMETER-   *
005610*    SET) ARE COMPARED.  PRESERVE THIS EXACTLY - DO NOT "FIX". *
005620*--------------------------------------------------------------*
005630 6000-EQUAL-PARMS.
005640     MOVE "Y" TO PARM-EQUAL-RESULT.
005650
005660     IF PARM-TOKEN-BITSCORE-WEIGHT NOT = PTNR-TOKEN-BITSCORE-WEIGHT
005670         MOVE "N" TO PARM-EQUAL-RESULT
005680         GO TO 6000-EXIT.
005690     IF PARM-TOKEN-DBSCORE-WEIGHT NOT = PTNR-TOKEN-DBSCORE-WEIGHT
005700         MOVE "N" TO PARM-EQUAL-RESULT
005710         GO TO 6000-EXIT.
005720     IF PARM-TOKEN-OVERLAP-WEIGHT NOT = PTNR-TOKEN-OVERLAP-WEIGHT
005730         MOVE "N" TO PARM-EQUAL-RESULT
005740         GO TO 6000-EXIT.
005750
005760     IF WS-DB-COUNT > ZERO
005770         PERFORM 6100-EQUAL-ONE-DATABASE THRU 6100-EXIT
005780             VARYING PARM-BDB-IDX FROM 1 BY 1
005790             UNTIL PARM-BDB-IDX > WS-DB-COUNT
005800                OR PARMS-NOT-EQUAL.
005810 6000-EXIT.
005820     EXIT.
005830
005840 6100-EQUAL-ONE-DATABASE.
005850     SET PTNR-BDB-IDX TO PARM-BDB-IDX.
005860     IF PARM-BLASTDB-WEIGHT(PARM-BDB-IDX) NOT =
005870             PTNR-BLASTDB-WEIGHT(PTNR-BDB-IDX)
005880         MOVE "N" TO PARM-EQUAL-RESULT
005890         GO TO 6100-EXIT.
005900     IF PARM-DESC-BITSCORE-WEIGHT(PARM-BDB-IDX) NOT =
005910             PTNR-DESC-BITSCORE-WEIGHT(PTNR-BDB-IDX)
005920         MOVE "N" TO PARM-EQUAL-RESULT.
005930 6100-EXIT.
005940     EXIT.
005950
005960*--------------------------------------------------------------*
005970*    9000 SERIES - RANDOM-NUMBER / GAUSSIAN WORK.               *
005980*    9000 DRAWS ONE UNIFORM VALUE IN [0,1) FROM THE HOUSE LCG. *
005990*--------------------------------------------------------------*
006000 9000-NEXT-RANDOM.
006010     COMPUTE WS-RANDOM-WORK = (WS-RANDOM-SEED * 1103) + 29.
006020     DIVIDE WS-RANDOM-WORK BY 233280
006030         GIVING WS-RANDOM-QUOT
006040         REMAINDER WS-RANDOM-SEED.
006050     COMPUTE WS-UNIFORM-DRAW ROUNDED =
006060         WS-RANDOM-SEED / 233280.
006070 9000-EXIT.
006080     EXIT.
006090
006100*--------------------------------------------------------------*
006110*    9100 - GAUSSIAN DRAW BY THE SUM-OF-UNIFORMS METHOD (TWELVE*
006120*    UNIFORM DRAWS, LESS SIX, APPROXIMATES A STANDARD NORMAL   *
006130*    VARIATE PER THE CENTRAL LIMIT THEOREM) - NO SQUARE-ROOT   *
006140*    OR LOGARITHM NEEDED, JUST ADDITION.  SCALED BY THE CALLER-*
006150*    SUPPLIED MEAN AND DEVIATION.                              *
006160*--------------------------------------------------------------*
006170 9100-NEXT-GAUSSIAN.
006180     MOVE ZERO TO WS-GAUSS-SUM.
006190     PERFORM 9110-SUM-ONE-UNIFORM THRU 9110-EXIT
006200         VARYING WS-GAUSS-TERMS-DONE FROM 1 BY 1
006210         UNTIL WS-GAUSS-TERMS-DONE > 12.
006220     SUBTRACT 6 FROM WS-GAUSS-SUM.
006230     COMPUTE WS-GAUSS-DRAW ROUNDED =
006240         PARM-MUTATOR-MEAN + (PARM-MUTATOR-DEVIATION * WS-GAUSS-SUM).
006250 9100-EXIT.
006260     EXIT.
006270
006280 9110-SUM-ONE-UNIFORM.
006290     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
006300     ADD WS-UNIFORM-DRAW TO WS-GAUSS-SUM.
006310 9110-EXIT.
006320     EXIT.
006330
006340*--------------------------------------------------------------*
006350*    9200 - EXP(X) BY TAYLOR SERIES, 20 TERMS.  USED ONLY BY   *
006360*    THE REPEAT-SAME-PARAMETER PROBABILITY FORMULA.            *
006370*--------------------------------------------------------------*
006380 9200-COMPUTE-EXP.
006390     MOVE 1 TO WS-EXP-TERM.
006400     MOVE 1 TO WS-EXP-SUM.
006410     PERFORM 9210-ADD-ONE-TERM THRU 9210-EXIT
006420         VARYING WS-EXP-N FROM 1 BY 1 UNTIL WS-EXP-N > 20.
006430 9200-EXIT.
006440     EXIT.
006450
006460 9210-ADD-ONE-TERM.
006470     COMPUTE WS-EXP-TERM ROUNDED =
006480         (WS-EXP-TERM * WS-EXP-ARG) / WS-EXP-N.
006490     ADD WS-EXP-TERM TO WS-EXP-SUM.
006500 9210-EXIT.
006510     EXIT.
006520
006530*--------------------------------------------------------------*
006540*    9900 - FORCED ABEND, SAME TRICK AS THE REST OF THE SHOP.  *
006550*--------------------------------------------------------------*
006560 9900-ABEND-RTN.
006570     DISPLAY "*** ABNORMAL END OF JOB - PARMOPT ***" UPON CONSOLE.
006580     DISPLAY ABEND-REASON UPON CONSOLE.
006590     DIVIDE ZERO-VAL INTO ONE-VAL.
